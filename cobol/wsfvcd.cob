000100*>                                                                        
000200*> 13/02/26 vbc - WS-FV-Function picked by position, one code             
000300*>                per CALLed module, 88-level per code below,             
000400*>                same idea as WS-Process-Func in old payroll.            
000500*> 22/02/26 vbc - Added Fv-Reason-Code, set by FV020 on reject.           
000542*> 28/02/26 vbc - FV090 needs four codes of its own - added               
000584*>                Fill-Dates/Missing-Years/Future-Date/Round.             
000626*> 10/03/26 vbc - Added Fv-Rn-Ticker-Empty, FV000 aa050 now sets          
000668*>                it itself so a FV080 skip carries a proper              
000710*>                reason code into VALUATION-OUT, same as every           
000752*>                other reject path.                                      
000800 01  FV-Calling-Data.                                                     
000900     03  Fv-Function        pic 99.                                       
001000         88  Fv-Fn-Validate         value 1.    *> FV020                  
001100         88  Fv-Fn-Select-As-Of     value 2.    *> FV030                  
001200         88  Fv-Fn-Forecast         value 3.    *> FV030                  
001300         88  Fv-Fn-Dcf              value 4.    *> FV050                  
001400         88  Fv-Fn-Hist-Features    value 5.    *> FV060                  
001500         88  Fv-Fn-Ticker-Select    value 6.    *> FV080                  
001600         88  Fv-Fn-Fill-Dates       value 7.    *> FV090                  
001700         88  Fv-Fn-Missing-Years    value 8.    *> FV090                  
001800         88  Fv-Fn-Future-Date      value 9.    *> FV090                  
001900         88  Fv-Fn-Round            value 10.   *> FV090                  
002000     03  Fv-Return-Code      pic 9.                                       
002100         88  Fv-Rc-Ok                value 0.                             
002200         88  Fv-Rc-Reject            value 1.                             
002300     03  Fv-Reason-Code      pic 99.                                      
002400         88  Fv-Rn-None              value 0.                             
002500         88  Fv-Rn-Length-Mismatch   value 1.                             
002600         88  Fv-Rn-Dup-Fiscal-Year   value 2.                             
002700         88  Fv-Rn-Bad-Capex-Shares  value 3.                             
002800         88  Fv-Rn-Term-Growth-Hi    value 4.                             
002900         88  Fv-Rn-Zero-Shares       value 5.                             
002966        88  Fv-Rn-No-Usable-Period  value 6.                              
003032        88  Fv-Rn-Ticker-Empty      value 7.                              
003100     03  filler               pic x(6).                                   
003200*>                                                                        
