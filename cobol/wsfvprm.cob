000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For FV Param File    *                              
000400*>     One record, RRN = 1                 *                              
000500*>*******************************************                             
000600*>  File size 29 bytes padded to 64 by filler.                            
000700*>                                                                        
000800*> If absent FV000 aa010 applies the book defaults noted                  
000900*>   below rather than aborting the run.                                  
001000*>                                                                        
001100*> 12/02/26 vbc - Created.                                                
001200*> 21/02/26 vbc - Split Prm-Block out, field order now matches            
001300*>                the param record layout - ease of audit.                
001400*> 27/02/26 vbc - Nightly override noted below - see FV000                
001500*>                aa000 banner for growth .02 / discount .05.             
001600 01  FV-Param-Record.                                                     
001700     03  Prm-Block.                                                       
001800         05  Prm-Growth-Rate          pic s9v9(4).  *> dflt 0             
001900         05  Prm-Terminal-Growth      pic  9v9(4).  *> dflt 0             
002000         05  Prm-Discount-Rate        pic  9v9(4).  *> dflt .04           
002100         05  Prm-Number-Of-Years      pic  9(2).    *> dflt 10            
002200         05  Prm-Forecast-Date        pic  x(10).   *> as-of              
002300         05  Prm-Hist-Features-Flag   pic  x(1).    *> Y/N                
002400     03  filler                       pic x(35).    *> to grow            
002500*>                                                                        
