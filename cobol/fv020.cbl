000100*>****************************************************************        
000200*>                                                               *        
000300*>             Annual Financials Series Validator                *        
000400*>                                                               *        
000500*>****************************************************************        
000600*>                                                                        
000700 identification   division.                                               
000800*>========================                                                
000900*>                                                                        
001000*>**                                                                      
001100      Program-Id.         fv020.                                          
001200*>**                                                                      
001300      Author.             V B Coen FBCS, FIDM, FIDPM.                     
001400      Installation.       Applewood Computers, Fair Value Batch.          
001500      Date-Written.       06/02/1991.                                     
001600      Date-Compiled.                                                      
001700      Security.           Copyright (C) 1991-2026, Vincent B Coen.        
001800                      Distributed under the GNU General Public            
001900                      License.  See the file COPYING.                     
002000*>**                                                                      
002100*>    Remarks.            Annual Series Validator.  CALLed once           
002200*>                        per company by FV000 before forecasting         
002300*>                        - structural checks only, terse                 
002400*>                        pass/fail module, same shape as the             
002500*>                        old MAPS01 password checker.                    
002600*>**                                                                      
002700*> Changes:                                                               
002800*> 06/02/1991 vbc - Created for the old annual accounts audit.            
002900*> 21/09/1996 vbc - Added the duplicate fiscal year check.                
003000*> 19/01/1998 vbc - Y2K: Cal-Year-CCYY compares are already 4             
003100*>                  digit, nothing to change in this module.              
003200*> 13/02/26 vbc - 3.00 Recast for Fair Value from MAPS01 shape.           
003300*> 26/02/26 vbc -      Added bb050 zero-shares check, was only            
003400*>                     being caught late by FV050 and skipping            
003500*>                     with the wrong reason code.                        
003550*> 01/03/26 vbc -      Dropped bb050 again - it ran on the full           
003560*>                     An-Series-Count entry, before FV030's              
003570*>                     as-of cut sets An-Truncated-Count, so a            
003580*>                     future-dated filing could misfire the              
003590*>                     reject.  FV050 dd030 already makes the             
003591*>                     same check against the truncated entry.            
003600*>                                                                        
003700*>*************************************************************           
003800*> Copyright Notice.                                                      
003900*> This program is part of the Applewood Computers Fair Value             
004000*> batch and is Copyright (c) Vincent B Coen, 1991-2026 & later.          
004100*> Distributed under the GNU General Public License v3 or later.          
004200*> See the file COPYING for details.  No warranty of any kind.            
004300*>*************************************************************           
004400*>                                                                        
004500 environment      division.                                               
004600*>========================                                                
004700*>                                                                        
004800 configuration    section.                                                
004900 special-names.                                                           
005000     class Fiscal-Digit is "0123456789".                                  
005100*>                                                                        
005200 data             division.                                               
005300*>========================                                                
005400*>                                                                        
005500 working-storage  section.                                                
005600*>-----------------------                                                 
005700*>                                                                        
005800 77  Prog-Name           pic x(15) value "FV020 (1.00)".                  
005850*>                                                                        
005900 01  WS-Ix-Pair.                                                          
005950     03  WS-Outer-Ix          pic 99 comp.                                
005970     03  WS-Inner-Ix          pic 99 comp.                                
006000 01  WS-Ix-Pair-R  redefines WS-Ix-Pair pic x(4).                         
006100*>                                                                        
006200 01  WS-Rate-Pair.                                                        
006300     03  WS-Rate-Growth       pic s9v9(4).                                
006400     03  WS-Rate-Discount     pic  9v9(4).                                
006500 01  WS-Rate-Pair-R  redefines WS-Rate-Pair pic x(11).                    
006600*>                                                                        
006650 01  WS-Length-Work.                                                      
006670     03  WS-Series-Length     pic 99 comp.                                
006680     03  filler               pic x(2).                                   
006700 01  WS-Length-Work-R  redefines WS-Length-Work pic x(4).                 
006800*>                                                                        
006900 linkage          section.                                                
007000*>-----------------------                                                 
007100*>                                                                        
007200 copy "wsfvcd.cob".                                                       
007300 copy "wsfvann.cob".                                                      
007400 copy "wsfvprm.cob".                                                      
007500*>                                                                        
007600 procedure division using FV-Calling-Data                                 
007700                          FV-Annual-Series                                
007800                          FV-Param-Record.                                
007900*>                                                                        
008000 bb000-Main           section.                                            
008100*>**************************                                              
008200     move zero to Fv-Return-Code.                                         
008300     move zero to Fv-Reason-Code.                                         
008400     perform bb010-Check-Lengths.                                         
008500     if Fv-Rc-Reject go to bb000-Exit.                                    
008600     perform bb020-Check-Duplicate-Years.                                 
008700     if Fv-Rc-Reject go to bb000-Exit.                                    
008800     perform bb030-Check-Capex-Shares.                                    
008900     if Fv-Rc-Reject go to bb000-Exit.                                    
009000     perform bb040-Check-Terminal-Growth.                                 
009300 bb000-Exit.                                                              
009400     exit section.                                                        
009500*>                                                                        
009600 bb010-Check-Lengths  section.                                            
009700*>**************************                                              
009800*> Ops-cashflow / capex / dates / shares travel together as one           
009900*> occurrence table so equal length is automatic here - the               
010000*> real check left to do is that there is at least one period.            
010100*>                                                                        
010200     move An-Series-Count to WS-Series-Length.                            
010300     if WS-Series-Length = zero or WS-Series-Length > 40                  
010350         move 1 to Fv-Return-Code                                         
010400         move 1 to Fv-Reason-Code                                         
010500     end-if.                                                              
010600 bb010-Exit.                                                              
010700     exit section.                                                        
010800*>                                                                        
010900 bb020-Check-Duplicate-Years section.                                     
011000*>**************************                                              
011068     move 1 to WS-Outer-Ix.                                               
011136 bb020-Outer-Loop.                                                        
011204     if WS-Outer-Ix >= An-Series-Count                                    
011272         go to bb020-Exit.                                                
011340     move WS-Outer-Ix to WS-Inner-Ix.                                     
011408 bb020-Inner-Loop.                                                        
011476     if WS-Inner-Ix > An-Series-Count                                     
011544         go to bb020-Inner-Exit.                                          
011612     if WS-Inner-Ix not = WS-Outer-Ix                                     
011680         if An-Cal-Year-CCYY (WS-Outer-Ix) =                              
011748            An-Cal-Year-CCYY (WS-Inner-Ix)                                
011816             move 1 to Fv-Return-Code                                     
011884             move 2 to Fv-Reason-Code                                     
011952             go to bb020-Exit                                             
012020         end-if                                                           
012088     end-if.                                                              
012156     add 1 to WS-Inner-Ix.                                                
012224     go to bb020-Inner-Loop.                                              
012292 bb020-Inner-Exit.                                                        
012360     add 1 to WS-Outer-Ix.                                                
012428     go to bb020-Outer-Loop.                                              
012500 bb020-Exit.                                                              
012600     exit section.                                                        
012700*>                                                                        
012800 bb030-Check-Capex-Shares section.                                        
012900*>**************************                                              
013000*> Capex and Shares-Outstanding are held as unsigned annual               
013100*> series fields (the sign work is already done by FV000 aa020)           
013200*> so this is belt-and-braces against a corrupted series.                 
013300*>                                                                        
013376     move 1 to WS-Outer-Ix.                                               
013452 bb030-Loop.                                                              
013528     if WS-Outer-Ix > An-Series-Count                                     
013604         go to bb030-Exit.                                                
013680     if An-Capital-Expenditure (WS-Outer-Ix) not numeric or               
013756        An-Shares-Outstanding  (WS-Outer-Ix) not numeric                  
013832         move 1 to Fv-Return-Code                                         
013908         move 3 to Fv-Reason-Code                                         
013984         go to bb030-Exit                                                 
014060     end-if.                                                              
014136     add 1 to WS-Outer-Ix.                                                
014212     go to bb030-Loop.                                                    
014300 bb030-Exit.                                                              
014400     exit section.                                                        
014500*>                                                                        
014600 bb040-Check-Terminal-Growth section.                                     
014700*>**************************                                              
014800     move Prm-Terminal-Growth to WS-Rate-Growth.                          
014900     move Prm-Discount-Rate   to WS-Rate-Discount.                        
015000     if WS-Rate-Growth not < WS-Rate-Discount                             
015100         move 1 to Fv-Return-Code                                         
015200         move 4 to Fv-Reason-Code                                         
015300     end-if.                                                              
015400 bb040-Exit.                                                              
015500     exit section.                                                        
