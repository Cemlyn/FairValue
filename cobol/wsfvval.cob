000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Valuation        *                              
000400*>           Output File                   *                              
000500*>     One record written per company      *                              
000600*>        processed by FV000 aa050         *                              
000700*>*******************************************                             
000800*>  File size 158 bytes.                                                  
000900*>                                                                        
000950*> 12/02/26 vbc - Created.                                                
001000*> 19/02/26 vbc - Added Val-Status reason code, blanked on skip.          
001050*> 24/02/26 vbc - Widened Val-Company-Value to s9(15)v99 - seen           
001100*>                a mega-cap blow the old s9(13)v99 picture.              
001150*> 10/03/26 vbc - A skip wrote no record at all, so Val-Status            
001200*>                never actually carried a reason code - FV000            
001250*>                aa050 now writes one VALUATION-OUT record per           
001300*>                company read, skip or valued, with Fv-Reason-           
001350*>                Code moved into Val-Status on a skip.                   
001400 01  FV-Valuation-Record.                                                 
001500     03  Val-Ticker              pic x(10).                               
001600     03  Val-Exchange            pic x(8).                                
001700     03  Val-CIK                 pic x(10).                               
001800     03  Val-Entity-Name         pic x(40).                               
001900     03  Val-Forecast-Date       pic x(10).                               
002000     03  Val-Forecast-Horizon    pic 9(2).                                
002100     03  Val-Shares-Outstanding  pic 9(12).                               
002200     03  Val-Company-Value       pic s9(15)v99.                           
002300     03  Val-Intrinsic-Value     pic s9(11)v99.                           
002400     03  Val-Fcf-Autocorr        pic s9(1)v99.                            
002500     03  Val-Med-Fcf-Growth-All  pic s9(7)v99.                            
002600     03  Val-Med-Fcf-Growth-L4y  pic s9(7)v99.                            
002700     03  Val-Status              pic x(2).                                
002800         88  Val-Status-Ok          value "OK".                           
002900     03  filler                  pic x(8).                                
003000*>                                                                        
