000100*>*******************************************                             
000200*>                                          *                             
000300*>  Working Storage For Shared Calc        *                              
000400*>     Discount-Factor / Day-Number Area   *                              
000500*>     Used in FV030, FV050, FV070, FV090  *                              
000600*>*******************************************                             
000700*> Discount factors held to 8 decimals - house rounding rule -            
000800*>   final rounding to 2dp is only on the way to the record.              
000900*>                                                                        
001000*> 15/02/26 vbc - Created.                                                
001100*> 26/02/26 vbc - Cal-Day-Number widened to s9(9) - pre-1601              
001200*>                epoch dates were wrapping the old s9(7).                
001300 01  FV-Calc-Area.                                                        
001400     03  Cal-Discount-Factor  pic s9(3)v9(8)  comp-3  occurs 30.          
001500     03  Cal-Day-Number       pic s9(9)       comp     occurs 40.         
001600     03  Cal-Work-Amt-1       pic s9(15)v9(8) comp-3.                     
001700     03  Cal-Work-Amt-2       pic s9(15)v9(8) comp-3.                     
001800     03  Cal-Work-Amt-3       pic s9(15)v9(8) comp-3.                     
001900     03  Cal-Epoch-Date.                                                  
002000         05  Cal-Epoch-CCYY   pic 9(4)  value 1601.                       
002100         05  Cal-Epoch-MM     pic 99    value 01.                         
002200         05  Cal-Epoch-DD     pic 99    value 01.                         
002300*>                                                                        
