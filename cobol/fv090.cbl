000100*>****************************************************************        
000200*>                                                               *        
000300*>              Date Utilities - Fill / Missing / Future         *        
000400*>                                                               *        
000500*>****************************************************************        
000600*>                                                                        
000700 identification   division.                                               
000800*>========================                                                
000900*>                                                                        
001000*>**                                                                      
001100      Program-Id.         fv090.                                          
001200*>**                                                                      
001300      Author.             V B Coen FBCS, FIDM, FIDPM.                     
001400      Installation.       Applewood Computers, Fair Value Batch.          
001500      Date-Written.       11/02/1991.                                     
001600      Date-Compiled.                                                      
001700      Security.           Copyright (C) 1991-2026, Vincent B Coen.        
001800                      Distributed under the GNU General Public            
001900                      License.  See the file COPYING.                     
002000*>**                                                                      
002100*>    Remarks.            Date utility library, CALLed by FV030           
002200*>                        and FV060.  Fill-Dates / Missing-               
002300*>                        Years use binary day numbers from               
002400*>                        FUNCTION INTEGER-OF-DATE.                       
002500*>**                                                                      
002600*> Changes:                                                               
002700*> 11/02/1991 vbc - Created for the old batch annualiser.                 
002800*> 04/06/1994 vbc - Added Missing-Years for the stability report.         
002900*> 19/01/1998 vbc - Y2K: widened year work fields to 9(4) CCYY,           
003000*>                  Fill-Dates date compares now use FUNCTION             
003100*>                  INTEGER-OF-DATE throughout, no more 2 digit           
003200*>                  year arithmetic anywhere in this module.              
003300*> 13/02/26 vbc - 3.00 Recast for Fair Value - renamed from old           
003400*>                PY date routines, added Dtc-Missing-Year table.         
003500*> 22/02/26 vbc -      Fill-Dates now picks the modal month, was          
003600*>                     wrongly always using January.                      
003700*>                                                                        
003800*>*************************************************************           
003900*> Copyright Notice.                                                      
004000*> This program is part of the Applewood Computers Fair Value             
004100*> batch and is Copyright (c) Vincent B Coen, 1991-2026 & later.          
004200*> Distributed under the GNU General Public License v3 or later.          
004300*> See the file COPYING for details.  No warranty of any kind.            
004400*>*************************************************************           
004500*>                                                                        
004600 environment      division.                                               
004700*>========================                                                
004800*>                                                                        
004900 configuration    section.                                                
005000 special-names.                                                           
005100     class Numeric-Date is "0123456789"                                   
005200     upsi-0 on status is fv090-hist-test.                                 
005210 repository.                                                              
005220     function all intrinsic.                                              
005300*>                                                                        
005400 data             division.                                               
005500*>========================                                                
005600*>                                                                        
005700 working-storage  section.                                                
005800*>-----------------------                                                 
005900*>                                                                        
006000 77  Prog-Name           pic x(15) value "FV090 (1.00)".                  
006100 77  WS-Year-Ix          pic 99    comp.                                  
006200 77  WS-Gap-Year         pic 9(4)  comp.                                  
006300 77  WS-Month-Ix         pic 99    comp.                                  
006400 77  WS-Best-Count       pic 99    comp.                                  
006500 77  WS-Best-Month       pic 99    comp.                                  
006600*>                                                                        
006700 01  WS-Month-Tally.                                                      
006800     03  WS-Tally-Entry  occurs 12 times.                                 
006900         05  WS-Tally-Month   pic 99 comp.                                
007000         05  WS-Tally-Count   pic 99 comp.                                
007100 01  WS-Month-Tally-Flat  redefines WS-Month-Tally                        
007200                             pic x(48).                                   
007300*>                                                                        
007400 01  WS-Test-Date.                                                        
007500     03  WS-Test-CCYY    pic 9(4).                                        
007600     03  WS-Test-MM      pic 99.                                          
007700     03  WS-Test-DD      pic 99.                                          
007800 01  WS-Test-Date9  redefines WS-Test-Date pic 9(8).                      
007900*>                                                                        
008000 01  WS-Work-Bin          pic s9(9) comp.                                 
008100*>                                                                        
008200 01  WS-Date-Parts.                                                       
008300     03  WS-Part-CCYY     pic x(4).                                       
008400     03  filler           pic x.                                          
008500     03  WS-Part-MM       pic x(2).                                       
008600     03  filler           pic x.                                          
008700     03  WS-Part-DD       pic x(2).                                       
008800 01  WS-Date-Parts-Num  redefines WS-Date-Parts.                          
008900     03  WS-Num-CCYY      pic 9(4).                                       
009000     03  filler           pic x.                                          
009100     03  WS-Num-MM        pic 9(2).                                       
009200     03  filler           pic x.                                          
009300     03  WS-Num-DD        pic 9(2).                                       
009400*>                                                                        
009500 linkage          section.                                                
009600*>-----------------------                                                 
009700*>                                                                        
009800 copy "wsfvcd.cob".                                                       
009900 copy "wsfvann.cob".                                                      
010000*>                                                                        
010100 01  FV-Date-Calc.                                                        
010200     03  Dtc-Base-Date       pic x(10).                                   
010300     03  Dtc-Years-Ahead     pic s9(3) comp.                              
010400     03  Dtc-Result-Date     pic x(10).                                   
010500     03  Dtc-Amount-In       pic s9(15)v9(4) comp-3.                      
010600     03  Dtc-Amount-Out      pic s9(15)v99   comp-3.                      
010700     03  Dtc-Missing-Count   pic 99 comp.                                 
010800     03  Dtc-Missing-Year  occurs 40 times                                
010900                             pic 9(4) comp.                               
011000     03  filler              pic x(8).                                    
011100*>                                                                        
011200 procedure division using FV-Calling-Data                                 
011300                          FV-Annual-Series                                
011400                          FV-Date-Calc.                                   
011500*>                                                                        
011600 gg000-Main           section.                                            
011700*>**************************                                              
011800     evaluate true                                                        
011900         when Fv-Fn-Fill-Dates                                            
012000             perform gg010-Fill-Dates                                     
012100         when Fv-Fn-Missing-Years                                         
012200             perform gg020-Missing-Years                                  
012300         when Fv-Fn-Future-Date                                           
012400             perform gg030-Future-Date                                    
012500         when Fv-Fn-Round                                                 
012600             perform gg040-Round-2dp                                      
012700         when other                                                       
012800             move 1 to Fv-Return-Code                                     
012900     end-evaluate.                                                        
013000     goback.                                                              
013100*>                                                                        
013200 gg010-Fill-Dates     section.                                            
013300*>**************************                                              
013400*> Inserts a year-end date for any missing calendar year between          
013500*> the first and last entry of FV-Annual-Series; the inserted date        
013600*> is the last day of the modal month of the years already held.          
013700*> Rejects (Fv-Return-Code = 1) if the series is not in ascending         
013800*> chronological order - the one-pass insert below relies on it.          
013900*>                                                                        
014000     move zero to Fv-Return-Code.                                         
014100     if An-Series-Count < 2                                               
014200         go to gg010-Exit.                                                
014273     move 1 to An-Ix.                                                     
014346 gg010-Check-Loop.                                                        
014419     if An-Ix > An-Series-Count                                           
014492         go to gg010-Check-Exit.                                          
014565     if An-Ix > 1                                                         
014638         if An-Cal-Year-CCYY (An-Ix) <                                    
014711                    An-Cal-Year-CCYY (An-Ix - 1)                          
014784             move 1 to Fv-Return-Code                                     
014857             go to gg010-Exit                                             
014930         end-if                                                           
015003     end-if.                                                              
015076     add 1 to An-Ix.                                                      
015149     go to gg010-Check-Loop.                                              
015222 gg010-Check-Exit.                                                        
015300     perform gg011-Build-Month-Tally.                                     
015400     move WS-Best-Month to WS-Month-Ix.                                   
015500*>                                                                        
015600*> The insert is driven by a fresh pass comparing calendar years -        
015700*> space for new entries is not reclaimed here, the table is sized        
015800*> generously in wsfvann.cob (40 years) for exactly this reason.          
015900*>                                                                        
016000     set An-Ix to 1.                                                      
016100 gg010-Loop.                                                              
016200     if An-Ix >= An-Series-Count                                          
016300         go to gg010-Exit.                                                
016400     compute WS-Gap-Year =                                                
016500             An-Cal-Year-CCYY (An-Ix) + 1.                                
016600     if WS-Gap-Year < An-Cal-Year-CCYY (An-Ix + 1)                        
016700         perform gg012-Insert-Year                                        
016800         go to gg010-Loop.                                                
016900     set An-Ix up by 1.                                                   
017000     go to gg010-Loop.                                                    
017100 gg010-Exit.                                                              
017200     exit section.                                                        
017300*>                                                                        
017400 gg011-Build-Month-Tally section.                                         
017500*>**************************                                              
017600     move zero to WS-Best-Count.                                          
017700     move 1    to WS-Best-Month.                                          
017762     move 1 to WS-Month-Ix.                                               
017824 gg011a-Loop.                                                             
017886     if WS-Month-Ix > 12                                                  
017948         go to gg011a-Exit.                                               
018010     move WS-Month-Ix to WS-Tally-Month (WS-Month-Ix).                    
018072     move zero        to WS-Tally-Count (WS-Month-Ix).                    
018134     add 1 to WS-Month-Ix.                                                
018196     go to gg011a-Loop.                                                   
018258 gg011a-Exit.                                                             
018320     move 1 to An-Ix.                                                     
018382 gg011b-Loop.                                                             
018444     if An-Ix > An-Series-Count                                           
018506         go to gg011b-Exit.                                               
018568     move An-Year-End-Date (An-Ix) (6:2) to WS-Test-MM.                   
018630     add 1 to WS-Tally-Count (WS-Test-MM).                                
018692     add 1 to An-Ix.                                                      
018754     go to gg011b-Loop.                                                   
018816 gg011b-Exit.                                                             
018878     move 1 to WS-Month-Ix.                                               
018940 gg011c-Loop.                                                             
019002     if WS-Month-Ix > 12                                                  
019064         go to gg011-Exit.                                                
019126     if WS-Tally-Count (WS-Month-Ix) > WS-Best-Count                      
019188         move WS-Tally-Count (WS-Month-Ix) to WS-Best-Count               
019250         move WS-Month-Ix to WS-Best-Month                                
019312     end-if.                                                              
019374     add 1 to WS-Month-Ix.                                                
019436     go to gg011c-Loop.                                                   
019500 gg011-Exit.                                                              
019600     exit section.                                                        
019700*>                                                                        
019800 gg012-Insert-Year    section.                                            
019900*>**************************                                              
020000*> Shuffles entries up one slot and stores the last day of                
020100*> WS-Month-Ix in WS-Gap-Year as the inserted year-end date.              
020200*>                                                                        
020260     move An-Series-Count to WS-Year-Ix.                                  
020320 gg012-Loop.                                                              
020380     if WS-Year-Ix <= An-Ix                                               
020440         go to gg012-Loop-Exit.                                           
020500     move An-Series-Entry (WS-Year-Ix)                                    
020560       to An-Series-Entry (WS-Year-Ix + 1).                               
020620     subtract 1 from WS-Year-Ix.                                          
020680     go to gg012-Loop.                                                    
020740 gg012-Loop-Exit.                                                         
020800     add 1 to An-Series-Count.                                            
020900     move WS-Gap-Year to WS-Test-CCYY.                                    
021000     move WS-Month-Ix to WS-Test-MM.                                      
021100     evaluate WS-Month-Ix                                                 
021200         when 1 when 3 when 5 when 7 when 8 when 10 when 12               
021300             move 31 to WS-Test-DD                                        
021400         when 4 when 6 when 9 when 11                                     
021500             move 30 to WS-Test-DD                                        
021600         when other                                                       
021700             if function mod (WS-Gap-Year, 4) = 0 and                     
021800                (function mod (WS-Gap-Year, 100) not = 0 or               
021900                 function mod (WS-Gap-Year, 400) = 0)                     
022000                 move 29 to WS-Test-DD                                    
022100             else                                                         
022200                 move 28 to WS-Test-DD                                    
022300             end-if                                                       
022400     end-evaluate.                                                        
022500     move WS-Test-CCYY to WS-Num-CCYY (An-Ix + 1)                         
022600     move WS-Test-MM   to WS-Num-MM   (An-Ix + 1)                         
022700     move WS-Test-DD   to WS-Num-DD   (An-Ix + 1)                         
022800     move "-" to WS-Part-CCYY (5:1) WS-Part-MM (3:1)                      
022900     move WS-Date-Parts to An-Year-End-Date (An-Ix + 1).                  
023000     move zero to An-Operating-Cashflow  (An-Ix + 1)                      
023100                  An-Capital-Expenditure (An-Ix + 1)                      
023200                  An-Free-Cashflow       (An-Ix + 1)                      
023300                  An-Shares-Outstanding  (An-Ix + 1).                     
023400 gg012-Exit.                                                              
023500     exit section.                                                        
023600*>                                                                        
023700 gg020-Missing-Years  section.                                            
023800*>**************************                                              
023900*> Returns, ascending, the calendar years between the first and           
024000*> the last entry that have no year-end date in the series.               
024100*>                                                                        
024200     move zero to Dtc-Missing-Count.                                      
024300     move zero to Fv-Return-Code.                                         
024400     if An-Series-Count < 2                                               
024500         go to gg020-Exit.                                                
024600     move An-Cal-Year-CCYY (1) to WS-Gap-Year.                            
024700 gg020-Loop.                                                              
024800     if WS-Gap-Year >= An-Cal-Year-CCYY (An-Series-Count)                 
024900         go to gg020-Exit.                                                
025000     add 1 to WS-Gap-Year.                                                
025100     move zero to WS-Year-Ix.                                             
025163     move 1 to An-Ix.                                                     
025226 gg020a-Loop.                                                             
025289     if An-Ix > An-Series-Count                                           
025352         go to gg020a-Exit.                                               
025415     if An-Cal-Year-CCYY (An-Ix) = WS-Gap-Year                            
025478         move 1 to WS-Year-Ix                                             
025541     end-if.                                                              
025604     add 1 to An-Ix.                                                      
025667     go to gg020a-Loop.                                                   
025730 gg020a-Exit.                                                             
025800     if WS-Year-Ix = zero                                                 
025900         add 1 to Dtc-Missing-Count                                       
026000         move WS-Gap-Year to Dtc-Missing-Year (Dtc-Missing-Count)         
026100     end-if.                                                              
026200     go to gg020-Loop.                                                    
026300 gg020-Exit.                                                              
026400     exit section.                                                        
026500*>                                                                        
026600 gg030-Future-Date    section.                                            
026700*>**************************                                              
026800*> Advances Dtc-Base-Date by Dtc-Years-Ahead calendar years;              
026900*> Feb 29 anniversaries fall back to Feb 28 in a target year              
027000*> that is not itself a leap year.                                        
027100*>                                                                        
027200     move Dtc-Base-Date (1:4) to WS-Test-CCYY.                            
027300     move Dtc-Base-Date (6:2) to WS-Test-MM.                              
027400     move Dtc-Base-Date (9:2) to WS-Test-DD.                              
027500     add Dtc-Years-Ahead to WS-Test-CCYY.                                 
027600     if WS-Test-MM = 02 and WS-Test-DD = 29                               
027700         if function mod (WS-Test-CCYY, 4) not = 0 or                     
027800           (function mod (WS-Test-CCYY, 100) = 0 and                      
027900            function mod (WS-Test-CCYY, 400) not = 0)                     
028000             move 28 to WS-Test-DD                                        
028100         end-if                                                           
028200     end-if.                                                              
028300     if function test-date-yyyymmdd (WS-Test-Date9) not = zero            
028400         move 1 to Fv-Return-Code                                         
028500         go to gg030-Exit.                                                
028600     move spaces to Dtc-Result-Date.                                      
028700     move WS-Test-CCYY to WS-Num-CCYY                                     
028800     move WS-Test-MM   to WS-Num-MM                                       
028900     move WS-Test-DD   to WS-Num-DD                                       
029000     move "-" to WS-Part-CCYY (5:1) WS-Part-MM (3:1)                      
029100     move WS-Date-Parts to Dtc-Result-Date.                               
029200     move zero to Fv-Return-Code.                                         
029300 gg030-Exit.                                                              
029400     exit section.                                                        
029500*>                                                                        
029600 gg040-Round-2dp      section.                                            
029700*>**************************                                              
029800*> Rounds Dtc-Amount-In (held to 4dp) to 2dp half-up into                 
029900*> Dtc-Amount-Out - one MOVE, kept as its own module so                   
030000*> callers need not repeat the rounding rule by hand.                     
030100*>                                                                        
030200     compute Dtc-Amount-Out rounded = Dtc-Amount-In.                      
030300     move zero to Fv-Return-Code.                                         
030400 gg040-Exit.                                                              
030500     exit section.                                                        
