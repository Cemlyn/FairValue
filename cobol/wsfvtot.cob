000100*>**************************************************                      
000200*>                                                 *                      
000300*>   Working Storage For The Run Control Totals    *                      
000400*>   Printed via FV000 Footing Final on             *                     
000500*>         RUN-REPORT at EOJ                        *                     
000600*>**************************************************                      
000700*> 12/02/26 vbc - Created.                                                
000800*> 23/02/26 vbc - Added Tot-Dup-Removed, split out once                   
000900*>                dedup counting got its own control total.               
001000 01  FV-Run-Totals.                                                       
001100     03  Tot-Records-Read       binary-long  unsigned value zero.         
001200     03  Tot-Dropped-By-Form    binary-long  unsigned value zero.         
001300     03  Tot-Dup-Removed        binary-long  unsigned value zero.         
001400     03  Tot-Companies-Read     binary-long  unsigned value zero.         
001500     03  Tot-Companies-Valued   binary-long  unsigned value zero.         
001600     03  Tot-Companies-Skipped  binary-long  unsigned value zero.         
001700     03  filler                 pic x(16).                                
001800*>                                                                        
