000100*>*******************************************                             
000200*>                                          *                             
000300*>  Working Storage For A Company's        *                              
000400*>    Listed Ticker / Exchange Pairs       *                              
000500*>     Used by FV080 Ticker/Exch Selector  *                              
000600*>*******************************************                             
000700*> Max 10 listed securities per company - a filer with more               
000800*>   is a length-mismatch reject, see FV080 ff010.                        
000900*>                                                                        
001000*> 14/02/26 vbc - Created.                                                
001100*> 25/02/26 vbc - Exchange widened 6 -> 8, to take "UNKNOWN".             
001200 01  FV-Ticker-Table.                                                     
001300     03  Tkr-Pair-Count       pic 99   comp.                              
001400     03  Tkr-Pair  occurs 10 times                                        
001500                    indexed by Tkr-Ix.                                    
001600         05  Tkr-Symbol           pic x(10).                              
001700         05  Tkr-Exchange         pic x(8).                               
001800     03  Tkr-Chosen-Symbol    pic x(10).                                  
001900     03  Tkr-Chosen-Exchange  pic x(8).                                   
002000*>                                                                        
