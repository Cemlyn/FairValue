000100*>*******************************************                             
000200*>                                          *                             
000300*>  Working Storage For The Per Company    *                              
000400*>       Annual Financials Series          *                              
000500*>     Built by FV000 aa020/aa030,         *                              
000600*>     consumed by FV020/FV030/FV050/FV060 *                              
000700*>*******************************************                             
000800*> Max 40 fiscal years held per company - plenty for any                  
000900*>   filer seen so far, An-Series-Count holds the real extent.            
001000*>                                                                        
001100*> 12/02/26 vbc - Created.                                                
001200*> 16/02/26 vbc - Added An-Truncated-Count for the as-of cut.             
001300*> 20/02/26 vbc - Cal-Year redefines added, dup-fiscal-year test.         
001400 01  FV-Annual-Series.                                                    
001500     03  An-Series-Count          pic 99     comp.                        
001600     03  An-Truncated-Count       pic 99     comp.                        
001700     03  An-Series-Entry  occurs 40 times                                 
001800                           indexed by An-Ix.                              
001900         05  An-Year-End-Date         pic x(10).                          
002000         05  An-Cal-Year redefines An-Year-End-Date.                      
002100             07  An-Cal-Year-CCYY         pic 9(4).                       
002200             07  filler                   pic x(6).                       
002300         05  An-Amounts                               comp-3.             
002400             07  An-Operating-Cashflow        pic s9(13)v99.              
002500             07  An-Capital-Expenditure       pic  9(13)v99.              
002600             07  An-Free-Cashflow             pic s9(13)v99.              
002700         05  An-Shares-Outstanding    pic 9(12).                          
002800         05  filler                   pic x(4).                           
002900*>                                                                        
