000100*>****************************************************************        
000200*>                                                               *        
000300*>           Historical Stability Feature Calculator              *       
000400*>                                                               *        
000500*>****************************************************************        
000600*>                                                                        
000700 identification   division.                                               
000800*>========================                                                
000900*>                                                                        
001000*>**                                                                      
001100      Program-Id.         fv060.                                          
001200*>**                                                                      
001300      Author.             V B Coen FBCS, FIDM, FIDPM.                     
001400      Installation.       Applewood Computers, Fair Value Batch.          
001500      Date-Written.       09/02/1991.                                     
001600      Date-Compiled.                                                      
001700      Security.           Copyright (C) 1991-2026, Vincent B Coen.        
001800                      Distributed under the GNU General Public            
001900                      License.  See the file COPYING.                     
002000*>**                                                                      
002100*>    Remarks.            Historical FCF Feature Calculator.              
002200*>                        CALLed once per company, optional on            
002300*>                        Prm-Hist-Features-Flag - gated on               
002400*>                        FV090's missing-years check first.              
002500*>**                                                                      
002600*> Changes:                                                               
002700*> 09/02/1991 vbc - Created, autocorrelation only.                        
002800*> 04/08/1994 vbc - Added the two median year on year growth              
002900*>                  figures, asked for by the analysis section.           
003000*> 19/01/1998 vbc - Y2K: calendar year work passed to FV090,              
003100*>                  nothing to change in this module itself.              
003200*> 17/02/26 vbc - 3.00 Recast for Fair Value - gate now calls             
003300*>                     FV090 Missing-Years rather than repeat             
003400*>                     the calendar walk locally.                         
003500*> 27/02/26 vbc -      Median now a shared paragraph taken twice,         
003600*>                     once for the whole history, once for the           
003700*>                     last 4 observations only.                          
003800*>                                                                        
003900*>*************************************************************           
004000*> Copyright Notice.                                                      
004100*> This program is part of the Applewood Computers Fair Value             
004200*> batch and is Copyright (c) Vincent B Coen, 1991-2026 & later.          
004300*> Distributed under the GNU General Public License v3 or later.          
004400*> See the file COPYING for details.  No warranty of any kind.            
004500*>*************************************************************           
004600*>                                                                        
004700 environment      division.                                               
004800*>========================                                                
004900*>                                                                        
005000 configuration    section.                                                
005100 special-names.                                                           
005200     class Growth-Digit is "0123456789".                                  
005210 repository.                                                              
005220     function all intrinsic.                                              
005300*>                                                                        
005400 data             division.                                               
005500*>========================                                                
005600*>                                                                        
005700 working-storage  section.                                                
005800*>-----------------------                                                 
005900*>                                                                        
006000 77  Prog-Name           pic x(15) value "FV060 (3.00)".                  
006100 77  WS-Obs-Count         pic 99 comp.                                    
006200 77  WS-Pair-Count        pic 99 comp.                                    
006300 77  WS-Scan-Ix           pic 99 comp.                                    
006400 77  WS-End-Ix            pic 99 comp.                                    
006500 77  WS-Mid-Ix            pic 99 comp.                                    
006600 77  WS-Start-Ix          pic 99 comp.                                    
006700 77  WS-Outer-Ix          pic 99 comp.                                    
006800 77  WS-Inner-Ix          pic 99 comp.                                    
006900*>                                                                        
007000 01  WS-Fcf-Mean-Pair.                                                    
007100     03  WS-Fcf-Mean-X        pic s9(15)v9(8) comp-3.                     
007200     03  WS-Fcf-Mean-Y        pic s9(15)v9(8) comp-3.                     
007300 01  WS-Fcf-Mean-Pair-R redefines WS-Fcf-Mean-Pair pic x(18).             
007400*>                                                                        
007500 01  WS-Corr-Work.                                                        
007600     03  WS-Corr-Numer        pic s9(15)v9(8) comp-3.                     
007700     03  WS-Corr-Denom-X      pic s9(15)v9(8) comp-3.                     
007800     03  WS-Corr-Denom-Y      pic s9(15)v9(8) comp-3.                     
007900     03  WS-Corr-Dev-X        pic s9(15)v9(8) comp-3.                     
008000     03  WS-Corr-Dev-Y        pic s9(15)v9(8) comp-3.                     
008100 01  WS-Corr-Work-R  redefines WS-Corr-Work pic x(45).                    
008200*>                                                                        
008300 01  WS-Growth-Table.                                                     
008400     03  WS-Growth-Value  occurs 40 times pic s9(5)v9(8) comp-3.          
008500 01  WS-Growth-Table-R  redefines WS-Growth-Table pic x(520).             
008600*>                                                                        
008700 01  WS-Median-Result     pic s9(5)v9(8) comp-3.                          
008800 01  WS-Sort-Swap         pic s9(5)v9(8) comp-3.                          
008900*>                                                                        
009000 linkage          section.                                                
009100*>-----------------------                                                 
009200*>                                                                        
009300 copy "wsfvcd.cob".                                                       
009400 copy "wsfvann.cob".                                                      
009500*>                                                                        
009600 01  FV-Date-Calc.                                                        
009700     03  Dtc-Base-Date        pic x(10).                                  
009800     03  Dtc-Years-Ahead      pic s9(3) comp.                             
009900     03  Dtc-Result-Date      pic x(10).                                  
010000     03  Dtc-Amount-In        pic s9(15)v9(4) comp-3.                     
010100     03  Dtc-Amount-Out       pic s9(15)v99   comp-3.                     
010200     03  Dtc-Missing-Count    pic 99 comp.                                
010300     03  Dtc-Missing-Year  occurs 40 times pic 9(4) comp.                 
010400     03  filler               pic x(8).                                   
010500*>                                                                        
010600 copy "wsfvval.cob".                                                      
010700*>                                                                        
010800 procedure division using FV-Calling-Data                                 
010900                          FV-Annual-Series                                
011000                          FV-Date-Calc                                    
011100                          FV-Valuation-Record.                            
011200*>                                                                        
011300 ee000-Main           section.                                            
011400*>**************************                                              
011500     move zero to Fv-Return-Code.                                         
011600     move zero to Fv-Reason-Code.                                         
011700     move spaces to Val-Fcf-Autocorr Val-Med-Fcf-Growth-All               
011800                    Val-Med-Fcf-Growth-L4y.                               
011900     move zero   to Val-Fcf-Autocorr Val-Med-Fcf-Growth-All               
012000                    Val-Med-Fcf-Growth-L4y.                               
012100     move An-Series-Count to WS-Obs-Count.                                
012200     perform ee010-Completeness-Gate.                                     
012300     if Fv-Rc-Reject                                                      
012400         go to ee000-Exit.                                                
012500     perform ee020-Autocorrelation.                                       
012600     perform ee030-Build-Growth-Table.                                    
012700 ee000-Exit.                                                              
012800     goback.                                                              
012900*>                                                                        
013000 ee010-Completeness-Gate section.                                         
013100*>**************************                                              
013200*> Features are only trustworthy over an unbroken run of fiscal           
013300*> years with at least 4 observations - hand the calendar walk            
013400*> to FV090 rather than repeat it here.                                   
013500*>                                                                        
013600     move zero to Fv-Return-Code.                                         
013700     if WS-Obs-Count < 4                                                  
013800         move 1 to Fv-Return-Code                                         
013900         go to ee010-Exit                                                 
014000     end-if.                                                              
014100     move 8 to Fv-Function.                                               
014200     call "fv090" using FV-Calling-Data                                   
014300                        FV-Annual-Series                                  
014400                        FV-Date-Calc.                                     
014500     move 5 to Fv-Function.                                               
014600     if Dtc-Missing-Count not = zero                                      
014700         move 1 to Fv-Return-Code                                         
014800     end-if.                                                              
014900 ee010-Exit.                                                              
015000     exit section.                                                        
015100*>                                                                        
015200 ee020-Autocorrelation section.                                           
015300*>**************************                                              
015400*> Pearson correlation of FCF(1..M-1) against FCF(2..M) - the             
015500*> series lagged one year against itself.                                 
015600*>                                                                        
015700     move zero to WS-Fcf-Mean-X WS-Fcf-Mean-Y.                            
015760     move 1 to WS-Scan-Ix.                                                
015820 ee020a-Loop.                                                             
015880     if WS-Scan-Ix > WS-Obs-Count - 1                                     
015940         go to ee020a-Exit.                                               
016000     add An-Free-Cashflow (WS-Scan-Ix)     to WS-Fcf-Mean-X.              
016060     add An-Free-Cashflow (WS-Scan-Ix + 1) to WS-Fcf-Mean-Y.              
016120     add 1 to WS-Scan-Ix.                                                 
016180     go to ee020a-Loop.                                                   
016240 ee020a-Exit.                                                             
016300     compute WS-Fcf-Mean-X rounded =                                      
016400             WS-Fcf-Mean-X / (WS-Obs-Count - 1).                          
016500     compute WS-Fcf-Mean-Y rounded =                                      
016600             WS-Fcf-Mean-Y / (WS-Obs-Count - 1).                          
016700     move zero to WS-Corr-Numer WS-Corr-Denom-X WS-Corr-Denom-Y.          
016777     move 1 to WS-Scan-Ix.                                                
016854 ee020b-Loop.                                                             
016931     if WS-Scan-Ix > WS-Obs-Count - 1                                     
017008         go to ee020b-Exit.                                               
017085     compute WS-Corr-Dev-X rounded =                                      
017162             An-Free-Cashflow (WS-Scan-Ix)     - WS-Fcf-Mean-X.           
017239     compute WS-Corr-Dev-Y rounded =                                      
017316             An-Free-Cashflow (WS-Scan-Ix + 1) - WS-Fcf-Mean-Y.           
017393     compute WS-Corr-Numer rounded =                                      
017470             WS-Corr-Numer + (WS-Corr-Dev-X * WS-Corr-Dev-Y).             
017547     compute WS-Corr-Denom-X rounded =                                    
017624             WS-Corr-Denom-X + (WS-Corr-Dev-X * WS-Corr-Dev-X).           
017701     compute WS-Corr-Denom-Y rounded =                                    
017778             WS-Corr-Denom-Y + (WS-Corr-Dev-Y * WS-Corr-Dev-Y).           
017855     add 1 to WS-Scan-Ix.                                                 
017932     go to ee020b-Loop.                                                   
018009 ee020b-Exit.                                                             
018100     if WS-Corr-Denom-X = zero or WS-Corr-Denom-Y = zero                  
018200         move zero to Val-Fcf-Autocorr                                    
018300         go to ee020-Exit                                                 
018400     end-if.                                                              
018500     compute Val-Fcf-Autocorr rounded =                                   
018600             WS-Corr-Numer /                                              
018700             function sqrt (WS-Corr-Denom-X * WS-Corr-Denom-Y).           
018800 ee020-Exit.                                                              
018900     exit section.                                                        
019000*>                                                                        
019100 ee030-Build-Growth-Table section.                                        
019200*>**************************                                              
019300*> growth(t) = FCF(t+1) / (FCF(t)+1) - 1, the +1 on the bottom            
019400*> guards a zero-cashflow year from a divide abend.                       
019500*>                                                                        
019600     compute WS-Pair-Count = WS-Obs-Count - 1.                            
019663     move 1 to WS-Scan-Ix.                                                
019726 ee030-Loop.                                                              
019789     if WS-Scan-Ix > WS-Pair-Count                                        
019852         go to ee030-Loop-Exit.                                           
019915     compute WS-Growth-Value (WS-Scan-Ix) rounded =                       
019978         (An-Free-Cashflow (WS-Scan-Ix + 1) /                             
020041          (An-Free-Cashflow (WS-Scan-Ix) + 1)) - 1.                       
020104     add 1 to WS-Scan-Ix.                                                 
020167     go to ee030-Loop.                                                    
020230 ee030-Loop-Exit.                                                         
020300     move 1             to WS-Start-Ix.                                   
020400     move WS-Pair-Count to WS-End-Ix.                                     
020500     perform ee040-Median.                                                
020600     move WS-Median-Result to Val-Med-Fcf-Growth-All.                     
020700     if WS-Pair-Count > 3                                                 
020800         compute WS-Start-Ix = WS-Pair-Count - 2                          
020900     else                                                                 
021000         move 1 to WS-Start-Ix                                            
021100     end-if.                                                              
021200     move WS-Pair-Count to WS-End-Ix.                                     
021300     perform ee040-Median.                                                
021400     move WS-Median-Result to Val-Med-Fcf-Growth-L4y.                     
021500 ee030-Exit.                                                              
021600     exit section.                                                        
021700*>                                                                        
021800 ee040-Median         section.                                            
021900*>**************************                                              
022000*> Bubble-sorts WS-Growth-Value (WS-Start-Ix thru WS-End-Ix)              
022100*> ascending, then returns the middle value, or the mean of the           
022200*> two middle values when the slice holds an even count.                  
022300*>                                                                        
022366     move WS-Start-Ix to WS-Outer-Ix.                                     
022432 ee040-Outer-Loop.                                                        
022498     if WS-Outer-Ix >= WS-End-Ix                                          
022564         go to ee040-Sort-Exit.                                           
022630     move WS-End-Ix to WS-Inner-Ix.                                       
022696 ee040-Inner-Loop.                                                        
022762     if WS-Inner-Ix <= WS-Outer-Ix                                        
022828         go to ee040-Inner-Exit.                                          
022894     if WS-Growth-Value (WS-Inner-Ix - 1) >                               
022960        WS-Growth-Value (WS-Inner-Ix)                                     
023026         move WS-Growth-Value (WS-Inner-Ix)                               
023092                          to WS-Sort-Swap                                 
023158         move WS-Growth-Value (WS-Inner-Ix - 1)                           
023224                          to WS-Growth-Value (WS-Inner-Ix)                
023290         move WS-Sort-Swap                                                
023356                  to WS-Growth-Value (WS-Inner-Ix - 1)                    
023422     end-if.                                                              
023488     subtract 1 from WS-Inner-Ix.                                         
023554     go to ee040-Inner-Loop.                                              
023620 ee040-Inner-Exit.                                                        
023686     add 1 to WS-Outer-Ix.                                                
023752     go to ee040-Outer-Loop.                                              
023818 ee040-Sort-Exit.                                                         
023900     compute WS-Mid-Ix =                                                  
024000             WS-Start-Ix + ((WS-End-Ix - WS-Start-Ix + 1) / 2).           
024100     if function mod ((WS-End-Ix - WS-Start-Ix + 1), 2) = zero            
024200         compute WS-Median-Result rounded =                               
024300                 (WS-Growth-Value (WS-Mid-Ix) +                           
024400                  WS-Growth-Value (WS-Mid-Ix - 1)) / 2                    
024500     else                                                                 
024600         move WS-Growth-Value (WS-Mid-Ix) to WS-Median-Result             
024700     end-if.                                                              
024800 ee040-Exit.                                                              
024900     exit section.                                                        
