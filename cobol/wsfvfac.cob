000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Company Facts    *                              
000400*>           File                          *                              
000500*>     One filing observation per record   *                              
000600*>*******************************************                             
000700*>  File size 138 bytes.                                                  
000800*>                                                                        
000900*> Sorted CIK, then End-Date, then Filed-Date ascending -                 
001000*>   see FV000 aa020 for the dedup rules that depend on it.               
001100*>                                                                        
001200*> 11/02/26 vbc - Created.                                                
001300*> 13/02/26 vbc - Widened Entity-Name to x(40) for SEC filers.            
001400*> 18/02/26 vbc - Added Fac-Form 88-levels, annual forms only.            
001500 01  FV-Company-Facts-Record.                                             
001600     03  Fac-CIK                 pic x(10).  *> registry key              
001700     03  Fac-Ticker               pic x(10).                              
001800     03  Fac-Exchange             pic x(8).   *> NYSE/NASDAQ/CBOE         
001900     03  Fac-Entity-Name          pic x(40).                              
002000     03  Fac-End-Date             pic x(10).  *> yyyy-mm-dd               
002100     03  Fac-Filed-Date           pic x(10).  *> yyyy-mm-dd               
002200     03  Fac-Form                 pic x(8).                               
002300         88  Fac-Form-Annual         value "10-K    " "10-K/A  "          
002400                                            "20-F    " "20-F/A  ".        
002500     03  Fac-Net-Cashflow-Ops     pic s9(13)v99.                          
002600     03  Fac-Capex                pic s9(13)v99.                          
002700     03  Fac-Shares-Outstanding   pic s9(12).                             
002800     03  filler                   pic x(5).                               
002900*>                                                                        
