000100*>****************************************************************        
000200*>                                                               *        
000300*>           Discounted Cash Flow Calculator                       *      
000400*>                                                               *        
000500*>****************************************************************        
000600*>                                                                        
000700 identification   division.                                               
000800*>========================                                                
000900*>                                                                        
001000*>**                                                                      
001100      Program-Id.         fv050.                                          
001200*>**                                                                      
001300      Author.             V B Coen FBCS, FIDM, FIDPM.                     
001400      Installation.       Applewood Computers, Fair Value Batch.          
001500      Date-Written.       08/02/1991.                                     
001600      Date-Compiled.                                                      
001700      Security.           Copyright (C) 1991-2026, Vincent B Coen.        
001800                      Distributed under the GNU General Public            
001900                      License.  See the file COPYING.                     
002000*>**                                                                      
002100*>    Remarks.            Discounted Cash Flow Calculator.                
002200*>                        CALLed once per company after FV030             
002300*>                        has built the forecast series - PV,             
002400*>                        terminal value and per-share value,             
002500*>                        same accumulation shape as the old              
002600*>                        VACPRINT control-footing totals.                
002700*>**                                                                      
002800*> Changes:                                                               
002900*> 08/02/1991 vbc - Created, straight PV sum, no terminal value.          
003000*> 30/11/1994 vbc - Added the Gordon growth terminal value calc.          
003100*> 19/01/1998 vbc - Y2K: no 2 digit years handled in this module.         
003200*> 16/02/26 vbc - 3.00 Recast for Fair Value - note the second            
003300*>                     discounting here is deliberate, FV030's            
003400*>                     recurrence already divides once, this              
003500*>                     module divides again - reproduces the              
003600*>                     as-observed behaviour, do not "fix" it.            
003700*> 24/02/26 vbc -      Each year's PV floored at zero before              
003800*>                     the sum, terminal value is NOT floored.            
003900*>                                                                        
004000*>*************************************************************           
004100*> Copyright Notice.                                                      
004200*> This program is part of the Applewood Computers Fair Value             
004300*> batch and is Copyright (c) Vincent B Coen, 1991-2026 & later.          
004400*> Distributed under the GNU General Public License v3 or later.          
004500*> See the file COPYING for details.  No warranty of any kind.            
004600*>*************************************************************           
004700*>                                                                        
004800 environment      division.                                               
004900*>========================                                                
005000*>                                                                        
005100 configuration    section.                                                
005200 special-names.                                                           
005300     class Money-Digit is "0123456789".                                   
005400*>                                                                        
005500 data             division.                                               
005600*>========================                                                
005700*>                                                                        
005800 working-storage  section.                                                
005900*>-----------------------                                                 
006000*>                                                                        
006100 77  Prog-Name           pic x(15) value "FV050 (3.00)".                  
006200 77  WS-Year-Ix           pic 99 comp.                                    
006300*>                                                                        
006400 01  WS-Pv-Accum.                                                         
006500     03  WS-Pv-Total          pic s9(15)v9(8) comp-3.                     
006600     03  WS-Pv-Year           pic s9(15)v9(8) comp-3.                     
006700 01  WS-Pv-Accum-R  redefines WS-Pv-Accum pic x(18).                      
006800*>                                                                        
006900 01  WS-Tv-Work.                                                          
007000     03  WS-Tv-Gross          pic s9(15)v9(8) comp-3.                     
007100     03  WS-Tv-Rate-Gap       pic s9v9(8)     comp-3.                     
007200     03  WS-Tv-Discounted     pic s9(15)v9(8) comp-3.                     
007300 01  WS-Tv-Work-R  redefines WS-Tv-Work pic x(27).                        
007400*>                                                                        
007500 01  WS-Company-Value    pic s9(15)v9(8) comp-3.                          
007600 01  WS-Company-Value-R  redefines WS-Company-Value pic x(12).            
007700*>                                                                        
007800 01  WS-Last-Factor-Ix    pic 99 comp.                                    
007900*>                                                                        
008000 linkage          section.                                                
008100*>-----------------------                                                 
008200*>                                                                        
008300 copy "wsfvcd.cob".                                                       
008400 copy "wsfvann.cob".                                                      
008500*>                                                                        
008600 01  FV-Forecast-Series.                                                  
008700     03  Fcs-Horizon          pic 99  comp.                               
008800     03  Fcs-Entry  occurs 30 times                                       
008900                      indexed by Fcs-Ix.                                  
009000         05  Fcs-Future-Date      pic x(10).                              
009100         05  Fcs-Cashflow         pic s9(15)v99 comp-3.                   
009200     03  filler               pic x(6).                                   
009300*>                                                                        
009400 copy "wsfvprm.cob".                                                      
009500 copy "wsfvcal.cob".                                                      
009600 copy "wsfvval.cob".                                                      
009700*>                                                                        
009800 procedure division using FV-Calling-Data                                 
009900                          FV-Annual-Series                                
010000                          FV-Forecast-Series                              
010100                          FV-Param-Record                                 
010200                          FV-Calc-Area                                    
010300                          FV-Valuation-Record.                            
010400*>                                                                        
010500 dd000-Main           section.                                            
010600*>**************************                                              
010700     move zero to Fv-Return-Code.                                         
010800     move zero to Fv-Reason-Code.                                         
010900     move Fcs-Horizon to WS-Last-Factor-Ix.                               
011000     if Prm-Terminal-Growth not < Prm-Discount-Rate                       
011100         move 1 to Fv-Return-Code                                         
011200         move 4 to Fv-Reason-Code                                         
011300         go to dd000-Exit                                                 
011400     end-if.                                                              
011500     perform dd010-Present-Value.                                         
011600     perform dd020-Terminal-Value.                                        
011700     perform dd030-Company-Value.                                         
011800 dd000-Exit.                                                              
011900     goback.                                                              
012000*>                                                                        
012100 dd010-Present-Value  section.                                            
012200*>**************************                                              
012300*> PV = sigma CF(i) / (1+r)**i for i = 1 thru horizon, each               
012400*> year's own contribution floored at zero before it joins                
012500*> the running total - see the 24/02/26 change note above.                
012600*>                                                                        
012680     move zero to WS-Pv-Total.                                            
012760     move 1    to WS-Year-Ix.                                             
012840 dd010-Loop.                                                              
012920     if WS-Year-Ix > Fcs-Horizon                                          
013000         go to dd010-Exit.                                                
013080     compute WS-Pv-Year rounded =                                         
013160             Fcs-Cashflow (WS-Year-Ix) /                                  
013240             Cal-Discount-Factor (WS-Year-Ix).                            
013320     if WS-Pv-Year < zero                                                 
013400         move zero to WS-Pv-Year                                          
013480     end-if.                                                              
013560     add WS-Pv-Year to WS-Pv-Total.                                       
013640     add 1 to WS-Year-Ix.                                                 
013720     go to dd010-Loop.                                                    
013800 dd010-Exit.                                                              
013900     exit section.                                                        
014000*>                                                                        
014100 dd020-Terminal-Value section.                                            
014200*>**************************                                              
014300*> TV = CF(N) x (1+g) / (r(N)-g) - deliberately NOT floored,              
014400*> a shrinking terminal stream can still legitimately go                  
014500*> negative on paper.                                                     
014600*>                                                                        
014700     compute WS-Tv-Gross rounded =                                        
014800             Fcs-Cashflow (Fcs-Horizon) *                                 
014900             (1 + Prm-Terminal-Growth).                                   
015000     compute WS-Tv-Rate-Gap rounded =                                     
015100             Prm-Discount-Rate - Prm-Terminal-Growth.                     
015200     compute WS-Tv-Gross rounded = WS-Tv-Gross / WS-Tv-Rate-Gap.          
015300     compute WS-Tv-Discounted rounded =                                   
015400             WS-Tv-Gross / Cal-Discount-Factor (WS-Last-Factor-Ix).       
015500 dd020-Exit.                                                              
015600     exit section.                                                        
015700*>                                                                        
015800 dd030-Company-Value  section.                                            
015900*>**************************                                              
016000     compute WS-Company-Value rounded =                                   
016100             WS-Pv-Total + WS-Tv-Discounted.                              
016200     move WS-Company-Value to Val-Company-Value.                          
016300     if An-Shares-Outstanding (An-Truncated-Count) = zero                 
016400         move 1 to Fv-Return-Code                                         
016500         move 5 to Fv-Reason-Code                                         
016600         go to dd030-Exit                                                 
016700     end-if.                                                              
016800     compute Val-Intrinsic-Value rounded =                                
016900             WS-Company-Value /                                           
017000             An-Shares-Outstanding (An-Truncated-Count).                  
017100 dd030-Exit.                                                              
017200     exit section.                                                        
