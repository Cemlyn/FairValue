000100*>****************************************************************        
000200*>                                                               *        
000300*>            OLS Trend Calculator (Stand-Alone)                    *     
000400*>                                                               *        
000500*>****************************************************************        
000600*>                                                                        
000700 identification   division.                                               
000800*>========================                                                
000900*>                                                                        
001000*>**                                                                      
001100      Program-Id.         fv070.                                          
001200*>**                                                                      
001300      Author.             V B Coen FBCS, FIDM, FIDPM.                     
001400      Installation.       Applewood Computers, Fair Value Batch.          
001500      Date-Written.       10/02/1991.                                     
001600      Date-Compiled.                                                      
001700      Security.           Copyright (C) 1991-2026, Vincent B Coen.        
001800                      Distributed under the GNU General Public            
001900                      License.  See the file COPYING.                     
002000*>**                                                                      
002100*>    Remarks.            OLS Trend Calculator.  A stand-alone            
002200*>                        utility, run on its own with its own            
002300*>                        TRENDIN/TRENDOUT files, not CALLed by           
002400*>                        the nightly valuation run - same file           
002500*>                        handling idiom as BUILD-CBASIC, but             
002600*>                        fixed logical file names, no chained            
002700*>                        arguments, this being a batch job.              
002800*>**                                                                      
002900*> Changes:                                                               
003000*> 10/02/1991 vbc - Created for ad-hoc trend-line checks on the           
003100*>                  weekly cashflow figures.                              
003200*> 19/01/1998 vbc - Y2K: TRENDIN dates already held CCYY-MM-DD,           
003300*>                  no change needed.                                     
003400*> 18/02/26 vbc - 3.00 Recast for Fair Value - day number now             
003500*>                     taken from the 1601-01-01 epoch shared             
003600*>                     with FV030/FV050/FV090.                            
003700*>                                                                        
003800*>*************************************************************           
003900*> Copyright Notice.                                                      
004000*> This program is part of the Applewood Computers Fair Value             
004100*> batch and is Copyright (c) Vincent B Coen, 1991-2026 & later.          
004200*> Distributed under the GNU General Public License v3 or later.          
004300*> See the file COPYING for details.  No warranty of any kind.            
004400*>*************************************************************           
004500*>                                                                        
004600 environment      division.                                               
004700*>========================                                                
004800*>                                                                        
004900 configuration    section.                                                
005000 special-names.                                                           
005100     c01 is Top-Of-Form                                                   
005200     class Trend-Digit is "0123456789"                                    
005300     upsi-0 on status is fv070-Debug-Switch.                              
005310 repository.                                                              
005320     function all intrinsic.                                              
005400*>                                                                        
005500 input-output     section.                                                
005600 file-control.                                                            
005700     select  TrendIn    assign       TRENDIN                              
005800                         organization line sequential                     
005900                         status       Tin-Status.                         
006000*>                                                                        
006100     select  TrendOut   assign       TRENDOUT                             
006200                         organization line sequential                     
006300                         status       Tout-Status.                        
006400*>                                                                        
006500 data             division.                                               
006600*>========================                                                
006700*>                                                                        
006800 file             section.                                                
006900*>                                                                        
007000 fd  TrendIn.                                                             
007100 01  Trd-In-Record.                                                       
007200     03  Tin-Date             pic x(10).                                  
007300     03  Tin-Amount           pic s9(13)v99.                              
007400     03  filler               pic x(5).                                   
007500*>                                                                        
007600 fd  TrendOut.                                                            
007700 01  Trd-Out-Record.                                                      
007800     03  Tout-Date            pic x(10).                                  
007900     03  Tout-Actual          pic s9(13)v99.                              
008000     03  Tout-Predicted       pic s9(13)v99.                              
008100     03  Tout-Residual        pic s9(13)v99.                              
008200     03  filler               pic x(5).                                   
008300*>                                                                        
008400 working-storage  section.                                                
008500*>-----------------------                                                 
008600*>                                                                        
008700 77  Prog-Name           pic x(15) value "FV070 (3.00)".                  
008800 77  Tin-Status           pic xx.                                         
008900 77  Tout-Status          pic xx.                                         
009000 77  WS-Point-Count       pic 99 comp.                                    
009100 77  WS-Scan-Ix           pic 99 comp.                                    
009200*>                                                                        
009300 01  WS-Trend-Table.                                                      
009400     03  WS-Trend-Entry  occurs 40 times                                  
009500                          indexed by WS-Trd-Ix.                           
009600         05  WS-Trd-Date          pic x(10).                              
009700         05  WS-Trd-Day-No        pic s9(9)       comp.                   
009800         05  WS-Trd-Amount        pic s9(15)v9(8) comp-3.                 
009900 01  WS-Trend-Table-R redefines WS-Trend-Table pic x(800).                
010000*>                                                                        
010100 01  WS-Sum-Pair.                                                         
010200     03  WS-Sum-Day           pic s9(11)      comp-3.                     
010300     03  WS-Sum-Amount        pic s9(17)v9(8) comp-3.                     
010400 01  WS-Sum-Pair-R  redefines WS-Sum-Pair pic x(17).                      
010500*>                                                                        
010600 01  WS-Mean-Day          pic s9(9)v9(8)  comp-3.                         
010700 01  WS-Mean-Amount       pic s9(15)v9(8) comp-3.                         
010800*>                                                                        
010900 01  WS-Ols-Work.                                                         
011000     03  WS-Ols-Numer         pic s9(17)v9(8) comp-3.                     
011100     03  WS-Ols-Denom         pic s9(17)v9(8) comp-3.                     
011200     03  WS-Dev-Day           pic s9(9)v9(8)  comp-3.                     
011300     03  WS-Dev-Amount        pic s9(15)v9(8) comp-3.                     
011400 01  WS-Ols-Work-R  redefines WS-Ols-Work pic x(52).                      
011500*>                                                                        
011600 01  WS-Slope             pic s9(9)v9(8)  comp-3.                         
011700 01  WS-Intercept         pic s9(15)v9(8) comp-3.                         
011800*>                                                                        
011900 01  fv070-Debug-Switch   pic x.                                          
012000*>                                                                        
012100 copy "wsfvcal.cob".                                                      
012200*>                                                                        
012300 procedure division.                                                      
012400*>                                                                        
012500 aa000-Main           section.                                            
012600*>**************************                                              
012700     display Prog-Name " Starting".                                       
012800     move zero to WS-Point-Count.                                         
012900     open input TrendIn.                                                  
013000     if Tin-Status not = "00"                                             
013100         display "Cannot find Input file - TRENDIN, status "              
013200                 Tin-Status                                               
013300         go to aa000-Exit                                                 
013400     end-if.                                                              
013500     open output TrendOut.                                                
013600     if Tout-Status not = "00"                                            
013700         display "Cannot create Output file - TRENDOUT, status "          
013800                 Tout-Status                                              
013900         close TrendIn                                                    
014000         go to aa000-Exit                                                 
014100     end-if.                                                              
014200     perform aa010-Read-Series thru aa010-Exit.                           
014300     if WS-Point-Count < 2                                                
014400         display "FV070 - too few points to fit a trend line"             
014500         close TrendIn TrendOut                                           
014600         go to aa000-Exit                                                 
014700     end-if.                                                              
014800     perform aa020-Ols-Fit.                                               
014900     perform aa030-Predict-Residuals.                                     
015000     close TrendIn TrendOut.                                              
015100     display Prog-Name " Completed - " WS-Point-Count " points.".         
015200 aa000-Exit.                                                              
015300     stop run.                                                            
015400*>                                                                        
015500 aa010-Read-Series    section.                                            
015600*>**************************                                              
015700     read TrendIn                                                         
015800         at end go to aa010-Exit.                                         
015900     add 1 to WS-Point-Count.                                             
016000     move Tin-Date   to WS-Trd-Date   (WS-Point-Count).                   
016100     move Tin-Amount to WS-Trd-Amount (WS-Point-Count).                   
016200     compute WS-Trd-Day-No (WS-Point-Count) =                             
016300             function integer-of-date                                     
016400                 (function numval (Tin-Date (1:4) ) * 10000 +             
016500                  function numval (Tin-Date (6:2) ) * 100 +               
016600                  function numval (Tin-Date (9:2) )).                     
016700     go to aa010-Read-Series.                                             
016800 aa010-Exit.                                                              
016900     exit section.                                                        
017000*>                                                                        
017100 aa020-Ols-Fit        section.                                            
017200*>**************************                                              
017300*> slope = sigma(x-xbar)(y-ybar) / sigma(x-xbar)**2,                      
017400*> intercept = ybar - slope * xbar - the day number IS x,                 
017500*> the amount IS y, least-squares fit over the whole series.              
017600*>                                                                        
017700     move zero to WS-Sum-Day WS-Sum-Amount.                               
017760     move 1 to WS-Scan-Ix.                                                
017820 aa020a-Loop.                                                             
017880     if WS-Scan-Ix > WS-Point-Count                                       
017940         go to aa020a-Exit.                                               
018000     add WS-Trd-Day-No (WS-Scan-Ix) to WS-Sum-Day.                        
018060     add WS-Trd-Amount (WS-Scan-Ix) to WS-Sum-Amount.                     
018120     add 1 to WS-Scan-Ix.                                                 
018180     go to aa020a-Loop.                                                   
018240 aa020a-Exit.                                                             
018300     compute WS-Mean-Day rounded =                                        
018310             WS-Sum-Day / WS-Point-Count.                                 
018400     compute WS-Mean-Amount rounded =                                     
018410             WS-Sum-Amount / WS-Point-Count.                              
018500     move zero to WS-Ols-Numer WS-Ols-Denom.                              
018575     move 1 to WS-Scan-Ix.                                                
018650 aa020b-Loop.                                                             
018725     if WS-Scan-Ix > WS-Point-Count                                       
018800         go to aa020b-Exit.                                               
018875     compute WS-Dev-Day rounded =                                         
018950             WS-Trd-Day-No (WS-Scan-Ix) - WS-Mean-Day.                    
019025     compute WS-Dev-Amount rounded =                                      
019100             WS-Trd-Amount (WS-Scan-Ix) - WS-Mean-Amount.                 
019175     compute WS-Ols-Numer rounded =                                       
019250             WS-Ols-Numer + (WS-Dev-Day * WS-Dev-Amount).                 
019325     compute WS-Ols-Denom rounded =                                       
019400             WS-Ols-Denom + (WS-Dev-Day * WS-Dev-Day).                    
019475     add 1 to WS-Scan-Ix.                                                 
019550     go to aa020b-Loop.                                                   
019625 aa020b-Exit.                                                             
019700     if WS-Ols-Denom = zero                                               
019800         move zero to WS-Slope                                            
019900     else                                                                 
020000         compute WS-Slope rounded = WS-Ols-Numer / WS-Ols-Denom           
020100     end-if.                                                              
020200     compute WS-Intercept rounded =                                       
020300             WS-Mean-Amount - (WS-Slope * WS-Mean-Day).                   
020400 aa020-Exit.                                                              
020500     exit section.                                                        
020600*>                                                                        
020700 aa030-Predict-Residuals section.                                         
020800*>**************************                                              
020880     move 1 to WS-Scan-Ix.                                                
020960 aa030-Loop.                                                              
021040     if WS-Scan-Ix > WS-Point-Count                                       
021120         go to aa030-Exit.                                                
021200     move WS-Trd-Date   (WS-Scan-Ix) to Tout-Date.                        
021280     move WS-Trd-Amount (WS-Scan-Ix) to Tout-Actual.                      
021360     compute Tout-Predicted rounded =                                     
021440             (WS-Slope * WS-Trd-Day-No (WS-Scan-Ix)) +                    
021520             WS-Intercept.                                                
021600     compute Tout-Residual rounded =                                      
021680             Tout-Actual - Tout-Predicted.                                
021760     write Trd-Out-Record.                                                
021840     add 1 to WS-Scan-Ix.                                                 
021920     go to aa030-Loop.                                                    
022000 aa030-Exit.                                                              
022100     exit section.                                                        
