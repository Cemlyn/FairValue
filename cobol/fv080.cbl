000100*>****************************************************************        
000200*>                                                               *        
000300*>                    Ticker / Exchange Selector                 *        
000400*>                                                               *        
000500*>****************************************************************        
000600*>                                                                        
000700 identification   division.                                               
000800*>========================                                                
000900*>                                                                        
001000*>**                                                                      
001100      Program-Id.         fv080.                                          
001200*>**                                                                      
001300      Author.             V B Coen FBCS, FIDM, FIDPM.                     
001400      Installation.       Applewood Computers, Fair Value Batch.          
001500      Date-Written.       09/02/1991.                                     
001600      Date-Compiled.                                                      
001700      Security.           Copyright (C) 1991-2026, Vincent B Coen.        
001800                      Distributed under the GNU General Public            
001900                      License.  See the file COPYING.                     
002000*>**                                                                      
002100*>    Remarks.            Ticker/Exchange Selector.  CALLed by            
002200*>                        FV000 once per company, on the table            
002300*>                        of ticker/exchange pairs built during           
002400*>                        the CIK control break.  Same table-             
002500*>                        walk shape as old MAPS09 check-digit.           
002600*>**                                                                      
002700*> Changes:                                                               
002800*> 09/02/1991 vbc - Created for the old securities cross ref.             
002900*> 17/07/1995 vbc - Shortest-symbol tie now keeps the first one           
003000*>                  seen, was wrongly keeping the last.                   
003100*> 19/01/1998 vbc - Y2K note: no date fields in this module,              
003200*>                  reviewed and no change required.                      
003300*> 14/02/26 vbc - 3.00 Recast for Fair Value from MAPS09 shape.           
003400*> 25/02/26 vbc -      Exchange compare now case-insensitive,             
003500*>                     some filers return lower case codes.               
003600*>                                                                        
003700*>*************************************************************           
003800*> Copyright Notice.                                                      
003900*> This program is part of the Applewood Computers Fair Value             
004000*> batch and is Copyright (c) Vincent B Coen, 1991-2026 & later.          
004100*> Distributed under the GNU General Public License v3 or later.          
004200*> See the file COPYING for details.  No warranty of any kind.            
004300*>*************************************************************           
004400*>                                                                        
004500 environment      division.                                               
004600*>========================                                                
004700*>                                                                        
004800 configuration    section.                                                
004900 special-names.                                                           
005000     class Alpha-Exchange is "A" thru "Z" "a" thru "z".                   
005010 repository.                                                              
005020     function all intrinsic.                                              
005100*>                                                                        
005200 data             division.                                               
005300*>========================                                                
005400*>                                                                        
005500 working-storage  section.                                                
005600*>-----------------------                                                 
005700*>                                                                        
005800 77  Prog-Name           pic x(15) value "FV080 (1.00)".                  
005900 77  WS-Best-Len          pic 99 comp.                                    
006000 77  WS-Best-Ix           pic 99 comp.                                    
006100 77  WS-Sym-Len           pic 99 comp.                                    
006200*>                                                                        
006300 01  WS-Upper-Exchange    pic x(8).                                       
006400 01  WS-Upper-Table  redefines WS-Upper-Exchange.                         
006500     03  WS-Upper-Char    pic x  occurs 8.                                
006600*>                                                                        
006700 01  WS-Exchange-Pair.                                                    
006800     03  WS-Exch-Primary      pic x(4).                                   
006900     03  WS-Exch-Secondary    pic x(4).                                   
007000 01  WS-Exchange-Pair-R  redefines WS-Exchange-Pair                       
007100                             pic x(8).                                    
007200*>                                                                        
007300 01  WS-Chosen-Echo       pic x(10).                                      
007400 01  WS-Chosen-Echo-R  redefines WS-Chosen-Echo.                          
007500     03  WS-Chosen-Echo-Char  pic x  occurs 10.                           
007600*>                                                                        
007700 linkage          section.                                                
007800*>-----------------------                                                 
007900*>                                                                        
008000 copy "wsfvcd.cob".                                                       
008100 copy "wsfvnam.cob".                                                      
008200*>                                                                        
008300 procedure division using FV-Calling-Data                                 
008400                          FV-Ticker-Table.                                
008500*>                                                                        
008600 ff000-Main           section.                                            
008700*>**************************                                              
008800     move zero to Fv-Return-Code.                                         
008900     move spaces to Tkr-Chosen-Symbol Tkr-Chosen-Exchange.                
009000     if Tkr-Pair-Count = zero or Tkr-Pair-Count > 10                      
009100         move 1 to Fv-Return-Code                                         
009200         go to ff000-Exit.                                                
009300     perform ff010-Find-Exchange-Listed.                                  
009400     if Fv-Rc-Ok                                                          
009500         go to ff000-Exit.                                                
009600     perform ff020-Find-Shortest-Symbol.                                  
009700 ff000-Exit.                                                              
009800     exit section.                                                        
009900*>                                                                        
010000 ff010-Find-Exchange-Listed section.                                      
010100*>**************************                                              
010200*> Returns the first pair whose exchange is NYSE or NASDAQ,               
010300*> comparing upper-cased.                                                 
010400*>                                                                        
010484     move 1 to Fv-Return-Code.                                            
010568     move 1 to Tkr-Ix.                                                    
010652 ff010-Loop.                                                              
010736     if Tkr-Ix > Tkr-Pair-Count                                           
010820         go to ff010-Exit.                                                
010904     move Tkr-Exchange (Tkr-Ix) to WS-Upper-Exchange.                     
010988     inspect WS-Upper-Exchange converting                                 
011072             "abcdefghijklmnopqrstuvwxyz"                                 
011156          to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
011240     if WS-Upper-Exchange (1:5) = "NYSE " or                              
011324        WS-Upper-Exchange (1:6) = "NASDAQ"                                
011408         move Tkr-Symbol   (Tkr-Ix) to Tkr-Chosen-Symbol                  
011492         move Tkr-Exchange (Tkr-Ix) to Tkr-Chosen-Exchange                
011576         move zero to Fv-Return-Code                                      
011660         go to ff010-Exit                                                 
011744     end-if.                                                              
011828     add 1 to Tkr-Ix.                                                     
011912     go to ff010-Loop.                                                    
012000 ff010-Exit.                                                              
012100     exit section.                                                        
012200*>                                                                        
012300 ff020-Find-Shortest-Symbol section.                                      
012400*>**************************                                              
012500*> No NYSE/NASDAQ pair present - take the shortest ticker                 
012600*> symbol, first one wins a tie (taken to be the common stock             
012700*> among several listed securities for the same company).                 
012800*>                                                                        
013062     move zero to WS-Best-Len.                                            
013124     move zero to WS-Best-Ix.                                             
013186     move 1    to Tkr-Ix.                                                 
013248 ff020-Loop.                                                              
013310     if Tkr-Ix > Tkr-Pair-Count                                           
013372         go to ff020-Scan-Exit.                                           
013434     move function length (function trim                                  
013496                   (Tkr-Symbol (Tkr-Ix))) to WS-Sym-Len.                  
013558     if WS-Best-Ix = zero or WS-Sym-Len < WS-Best-Len                     
013620         move WS-Sym-Len to WS-Best-Len                                   
013682         set WS-Best-Ix  to Tkr-Ix                                        
013744     end-if.                                                              
013806     add 1 to Tkr-Ix.                                                     
013868     go to ff020-Loop.                                                    
013930 ff020-Scan-Exit.                                                         
014000     set Tkr-Ix to WS-Best-Ix.                                            
014100     move Tkr-Symbol   (Tkr-Ix) to Tkr-Chosen-Symbol.                     
014200     move Tkr-Exchange (Tkr-Ix) to Tkr-Chosen-Exchange.                   
014300     move zero to Fv-Return-Code.                                         
014400 ff020-Exit.                                                              
014500     exit section.                                                        
