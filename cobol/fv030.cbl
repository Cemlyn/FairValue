000100*>****************************************************************        
000200*>                                                               *        
000300*>     As-Of Financials Selector / Forecast Generator              *      
000400*>                                                               *        
000500*>****************************************************************        
000600*>                                                                        
000700 identification   division.                                               
000800*>========================                                                
000900*>                                                                        
001000*>**                                                                      
001100      Program-Id.         fv030.                                          
001200*>**                                                                      
001300      Author.             V B Coen FBCS, FIDM, FIDPM.                     
001400      Installation.       Applewood Computers, Fair Value Batch.          
001500      Date-Written.       07/02/1991.                                     
001600      Date-Compiled.                                                      
001700      Security.           Copyright (C) 1991-2026, Vincent B Coen.        
001800                      Distributed under the GNU General Public            
001900                      License.  See the file COPYING.                     
002000*>**                                                                      
002100*>    Remarks.            As-of Period Selector and FCF                   
002200*>                        Forecast Generator.  Two entry points           
002300*>                        picked by Fv-Function, same one USING           
002400*>                        list for both, same idea as old MAPS04          
002500*>                        picking its conversion direction                
002600*>                        internally.                                     
002700*> Changes:                                                               
002800*> 07/02/1991 vbc - Created, as-of cut only, no forecast yet.             
002900*> 14/05/1993 vbc - Added the forecast recurrence, called from            
003000*>                  the new end of year valuation run.                    
003100*> 19/01/1998 vbc - Y2K: dates held x(10) CCYY-MM-DD throughout,          
003200*>                  no 2 digit year fields in this module.                
003300*> 15/02/26 vbc - 3.00 Recast for Fair Value, as-of cut uses              
003400*>                     string compare on the CCYY-MM-DD dates -           
003500*>                     sorts the same as a numeric compare.               
003600*> 21/02/26 vbc -      Forecast now also builds Cal-Discount-             
003700*>                     Factor for FV050's second discounting -            
003800*>                     keeps the double-discount in both                  
003900*>                     modules honest, see the note at FV050.             
004000*>                                                                        
004100*>*************************************************************           
004200*> Copyright Notice.                                                      
004300*> This program is part of the Applewood Computers Fair Value             
004400*> batch and is Copyright (c) Vincent B Coen, 1991-2026 & later.          
004500*> Distributed under the GNU General Public License v3 or later.          
004600*> See the file COPYING for details.  No warranty of any kind.            
004700*>*************************************************************           
004800*>                                                                        
004900 environment      division.                                               
005000*>========================                                                
005100*>                                                                        
005200 configuration    section.                                                
005300 special-names.                                                           
005400     class Iso-Digit is "0123456789".                                     
005500*>                                                                        
005600 data             division.                                               
005700*>========================                                                
005800*>                                                                        
005900 working-storage  section.                                                
006000*>-----------------------                                                 
006100*>                                                                        
006200 77  Prog-Name           pic x(15) value "FV030 (3.00)".                  
006300 77  WS-Scan-Ix           pic 99 comp.                                    
006400 77  WS-Year-Ix           pic 99 comp.                                    
006500*>                                                                        
006600 01  WS-One-Plus-Growth.                                                  
006700     03  WS-Opg-Value         pic s9v9(8).                                
006800 01  WS-One-Plus-Growth-R redefines WS-One-Plus-Growth pic x(11).         
006900*>                                                                        
007000 01  WS-One-Plus-Discount.                                                
007100     03  WS-Opd-Value         pic  9v9(8).                                
007200 01  WS-One-Plus-Discount-R redefines WS-One-Plus-Discount                
007300                             pic x(11).                                   
007400*>                                                                        
007500 01  WS-Prior-Pair.                                                       
007550     03  WS-Prior-Fcf         pic s9(15)v9(8) comp-3.                     
007600     03  WS-Prior-Factor      pic s9(3)v9(8)  comp-3.                     
007620 01  WS-Prior-Pair-R  redefines WS-Prior-Pair pic x(9).                   
007700*>                                                                        
007800 01  WS-Found-Switch      pic x.                                          
007900     88  WS-As-Of-Found          value "Y".                               
008000     88  WS-As-Of-Not-Found      value "N".                               
008100*>                                                                        
008200*> FV-Date-Calc is not on our own USING list - it only carries            
008300*> the Future-Date CALL down to FV090 and back, so it lives               
008400*> here in working storage, not in the linkage section.                   
008500*>                                                                        
008600 01  FV-Date-Calc.                                                        
008700     03  Dtc-Base-Date        pic x(10).                                  
008800     03  Dtc-Years-Ahead      pic s9(3) comp.                             
008900     03  Dtc-Result-Date      pic x(10).                                  
009000     03  Dtc-Amount-In        pic s9(15)v9(4) comp-3.                     
009100     03  Dtc-Amount-Out       pic s9(15)v99   comp-3.                     
009200     03  Dtc-Missing-Count    pic 99 comp.                                
009300     03  Dtc-Missing-Year  occurs 40 times pic 9(4) comp.                 
009400     03  filler               pic x(8).                                   
009500*>                                                                        
009600 linkage          section.                                                
009700*>-----------------------                                                 
009800*>                                                                        
009900 copy "wsfvcd.cob".                                                       
010000 copy "wsfvann.cob".                                                      
010100 copy "wsfvprm.cob".                                                      
010200*>                                                                        
010300 01  FV-Forecast-Series.                                                  
010400     03  Fcs-Horizon          pic 99  comp.                               
010500     03  Fcs-Entry  occurs 30 times                                       
010600                      indexed by Fcs-Ix.                                  
010700         05  Fcs-Future-Date      pic x(10).                              
010800         05  Fcs-Cashflow         pic s9(15)v99 comp-3.                   
010900     03  filler               pic x(6).                                   
011000*>                                                                        
011100 copy "wsfvcal.cob".                                                      
011200*>                                                                        
011300 procedure division using FV-Calling-Data                                 
011400                          FV-Annual-Series                                
011500                          FV-Param-Record                                 
011600                          FV-Forecast-Series                              
011700                          FV-Calc-Area.                                   
011800*>                                                                        
011900 cc000-Main           section.                                            
012000*>**************************                                              
012100     move zero to Fv-Return-Code.                                         
012200     move zero to Fv-Reason-Code.                                         
012300     if Fv-Fn-Select-As-Of                                                
012400         perform cc010-Select-As-Of                                       
012500     else                                                                 
012600         if Fv-Fn-Forecast                                                
012700             perform cc030-Generate-Forecast                              
012800         else                                                             
012900             move 1 to Fv-Return-Code                                     
013000         end-if                                                           
013100     end-if.                                                              
013200 cc000-Exit.                                                              
013300     goback.                                                              
013400*>                                                                        
013500 cc010-Select-As-Of   section.                                            
013600*>**************************                                              
013700*> Find the first year-end date strictly later than the as-of             
013800*> date - all earlier periods are usable.  If even the first              
013900*> entry fails this test the company cannot be valued.                    
014000*>                                                                        
014100     set WS-As-Of-Not-Found to true.                                      
014200     move zero to An-Truncated-Count.                                     
014275     move 1 to WS-Scan-Ix.                                                
014350 cc010-Loop.                                                              
014425     if WS-Scan-Ix > An-Series-Count or WS-As-Of-Found                    
014500         go to cc010-Scan-Exit.                                           
014575     if An-Year-End-Date (WS-Scan-Ix) > Prm-Forecast-Date                 
014650         set WS-As-Of-Found to true                                       
014725         compute An-Truncated-Count = WS-Scan-Ix - 1                      
014800     end-if.                                                              
014875     add 1 to WS-Scan-Ix.                                                 
014950     go to cc010-Loop.                                                    
015025 cc010-Scan-Exit.                                                         
015100     if WS-As-Of-Not-Found                                                
015200         move An-Series-Count to An-Truncated-Count                       
015300     end-if.                                                              
015400     if An-Truncated-Count = zero                                         
015500         move 1 to Fv-Return-Code                                         
015600         move 6 to Fv-Reason-Code                                         
015700     end-if.                                                              
015800 cc010-Exit.                                                              
015900     exit section.                                                        
016000*>                                                                        
016100 cc030-Generate-Forecast section.                                         
016200*>**************************                                              
016300     move Prm-Number-Of-Years to Fcs-Horizon.                             
016400     compute WS-Opg-Value = 1 + Prm-Growth-Rate.                          
016500     compute WS-Opd-Value = 1 + Prm-Discount-Rate.                        
016600     move An-Free-Cashflow (An-Truncated-Count) to WS-Prior-Fcf.          
016700     move 1 to WS-Prior-Factor.                                           
016780     move 1 to WS-Year-Ix.                                                
016860 cc030-Loop.                                                              
016940     if WS-Year-Ix > Fcs-Horizon                                          
017020         go to cc030-Exit.                                                
017100     compute Fcs-Cashflow (WS-Year-Ix) rounded =                          
017180             WS-Prior-Fcf * WS-Opg-Value / WS-Opd-Value.                  
017260     move Fcs-Cashflow (WS-Year-Ix) to WS-Prior-Fcf.                      
017340     compute WS-Prior-Factor rounded =                                    
017420             WS-Prior-Factor * WS-Opd-Value.                              
017500     move WS-Prior-Factor to Cal-Discount-Factor (WS-Year-Ix).            
017580     perform cc050-Future-Date.                                           
017660     move Dtc-Result-Date to Fcs-Future-Date (WS-Year-Ix).                
017740     add 1 to WS-Year-Ix.                                                 
017820     go to cc030-Loop.                                                    
017900 cc030-Exit.                                                              
018000     exit section.                                                        
018100*>                                                                        
018200 cc050-Future-Date    section.                                            
018300*>**************************                                              
018400*> FV090's Fill-Dates shares the same Dtc-xxxx working area as            
018500*> this Future-Date call - only Dtc-Base-Date/Dtc-Years-Ahead             
018600*> are read here, and only Dtc-Result-Date is taken back.                 
018700*>                                                                        
018800     move Prm-Forecast-Date to Dtc-Base-Date.                             
018900     move WS-Year-Ix        to Dtc-Years-Ahead.                           
019000     move 9                 to Fv-Function.                               
019100     call "fv090" using FV-Calling-Data                                   
019200                        FV-Annual-Series                                  
019300                        FV-Date-Calc.                                     
019400     move 3 to Fv-Function.                                               
019500 cc050-Exit.                                                              
019600     exit section.                                                        
