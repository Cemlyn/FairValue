000100*>****************************************************************        
000200*>                                                               *        
000300*>              Fair Value Nightly Valuation Driver                       
000400*>                                                               *        
000500*>****************************************************************        
000600*>                                                                        
000700 identification   division.                                               
000800*>========================                                                
000900*>                                                                        
001000*>**                                                                      
001100      Program-Id.         fv000.                                          
001200*>**                                                                      
001300      Author.             V B Coen FBCS, FIDM, FIDPM.                     
001400      Installation.       Applewood Computers, Fair Value Batch.          
001500      Date-Written.       05/02/1991.                                     
001600      Date-Compiled.                                                      
001700      Security.           Copyright (C) 1991-2026, Vincent B Coen.        
001800                      Distributed under the GNU General Public            
001900                      License.  See the file COPYING.                     
002000*>**                                                                      
002100*>    Remarks.            Annual Roll-Up / Valuation Driver.              
002200*>                        Reads the COMPANY-FACTS extract, cleans         
002300*>                        and annualises each filer's history,            
002400*>                        CALLs FV020/FV030/FV050/FV060/FV080 on          
002500*>                        the CIK break, writes VALUATIONOUT and          
002600*>                        the RUNREPORT exception/totals print.           
002700*>**                                                                      
002800*> Changes:                                                               
002900*> 05/02/1991 vbc - Created for the old annual accounts roll-up,          
003000*>                  same control break shape as PYRGSTR/                  
003100*>                  check register jobs.                                  
003200*> 30/11/1994 vbc - Added the terminal value CALL chain (FV050).          
003300*> 19/01/1998 vbc - Y2K: End-Date/Filed-Date already CCYY-MM-DD on        
003400*>                  the extract, Fac-End-Year slice unaffected.           
003500*> 11/02/26 vbc - 3.00 Recast for Fair Value - module                     
003600*>                     around the SEC filings extract layout, old         
003700*>                     MAPS/payroll logic removed entirely.               
003736*> 28/02/26 vbc -      Added the bb050-style zero-shares                  
003772*>                     pass through to FV020 reason codes                 
003808*>                     rather than trapping it locally -                  
003844*> 10/03/26 vbc -      RUN-REPORT skip lines were printing a blank        
003880*>                     ticker column, and a skipped company wrote         
003916*>                     no VALUATION-OUT record at all - aa050 now         
003952*>                     sets WS-Rpt-Ticker/Val-Ticker from the             
003988*>                     ticker table on every path, and writes one         
004024*>                     VALUATION-OUT record per company read, with        
004060*>                     Val-Status carrying Fv-Reason-Code on skip.        
004100*>                                                                        
004200*>*************************************************************           
004300*> Copyright Notice.                                                      
004400*> This program is part of the Applewood Computers Fair Value             
004500*> batch and is Copyright (c) Vincent B Coen, 1991-2026 & later.          
004600*> Distributed under the GNU General Public License v3 or later.          
004700*> See the file COPYING for details.  No warranty of any kind.            
004800*>*************************************************************           
004900*>                                                                        
005000 environment      division.                                               
005100*>========================                                                
005200*>                                                                        
005300 configuration    section.                                                
005400 special-names.                                                           
005500     c01 is Top-Of-Form                                                   
005600     class Cik-Digit is "0123456789"                                      
005700     upsi-0 on status is fv000-Debug-Switch.                              
005710 repository.                                                              
005720     function all intrinsic.                                              
005800*>                                                                        
005900 input-output     section.                                                
006000 file-control.                                                            
006100     select  CompanyFacts  assign     COMPANYFACTS                        
006200                         organization line sequential                     
006300                         status       Caf-Status.                         
006400*>                                                                        
006500     select  Params        assign     PARAMS                              
006600                         organization line sequential                     
006700                         status       Prm-Status.                         
006800*>                                                                        
006900     select  ValuationOut  assign     VALUATIONOUT                        
007000                         organization line sequential                     
007100                         status       Vor-Status.                         
007200*>                                                                        
007300     select  RunReport     assign     RUNREPORT                           
007400                         organization line sequential                     
007500                         status       Rpt-Status.                         
007600*>                                                                        
007700 data             division.                                               
007800*>========================                                                
007900*>                                                                        
008000 file             section.                                                
008100*>                                                                        
008200 fd  CompanyFacts.                                                        
008300 copy "wsfvfac.cob".                                                      
008400*>                                                                        
008500 fd  Params.                                                              
008600 copy "wsfvprm.cob".                                                      
008700*>                                                                        
008800 fd  ValuationOut.                                                        
008900 copy "wsfvval.cob".                                                      
009000*>                                                                        
009100 fd  RunReport                                                            
009200     reports are Fv-Exception-Report.                                     
009300*>                                                                        
009400 working-storage  section.                                                
009500*>-----------------------                                                 
009600*>                                                                        
009700 77  Prog-Name           pic x(15) value "FV000 (3.00)".                  
009800 77  WS-Page-Lines        binary-char unsigned value 54.                  
009900 77  WS-Tkr-Scan-Ix       pic 99 comp.                                    
010000*>                                                                        
010100 01  Caf-Status           pic xx.                                         
010200 01  Prm-Status           pic xx.                                         
010300 01  Vor-Status           pic xx.                                         
010400 01  Rpt-Status           pic xx.                                         
010500*>                                                                        
010600 01  WS-Cik-Pair.                                                         
010700     03  WS-Prev-Cik          pic x(10).                                  
010800     03  WS-Cur-Cik           pic x(10).                                  
010900 01  WS-Cik-Pair-R  redefines WS-Cik-Pair pic x(20).                      
011000*>                                                                        
011100 01  WS-Cur-Entity-Name   pic x(40).                                      
011200*>                                                                        
011300 01  WS-Corrected-Amounts.                                                
011400     03  WS-Free-Cashflow     pic s9(13)v99 comp-3.                       
011500     03  WS-End-Year          pic 9(4)      comp.                         
011600 01  WS-Corrected-Amounts-R redefines WS-Corrected-Amounts                
011700                             pic x(9).                                    
011800*>                                                                        
011900 01  WS-Year-Scan-Pair.                                                   
012000     03  WS-Found-Year-Ix     pic 99 comp.                                
012100     03  WS-Year-Scan-Ix      pic 99 comp.                                
012200 01  WS-Year-Scan-Pair-R redefines WS-Year-Scan-Pair pic x(4).            
012300*>                                                                        
012400 01  WS-Rpt-Work.                                                         
012500     03  WS-Rpt-Cik           pic x(10).                                  
012600     03  WS-Rpt-Ticker        pic x(10).                                  
012700     03  WS-Rpt-Reason        pic x(40).                                  
012800*>                                                                        
012900 01  WS-Tkr-Found-Switch  pic x.                                          
013000     88  WS-Tkr-Found             value "Y".                              
013100     88  WS-Tkr-Not-Found         value "N".                              
013200*>                                                                        
013300 01  fv000-Debug-Switch   pic x.                                          
013400*>                                                                        
013500 copy "wsfvcd.cob".                                                       
013600 copy "wsfvann.cob".                                                      
013700 copy "wsfvnam.cob".                                                      
013800 copy "wsfvtot.cob".                                                      
013900*>                                                                        
014000 01  FV-Forecast-Series.                                                  
014100     03  Fcs-Horizon          pic 99  comp.                               
014200     03  Fcs-Entry  occurs 30 times                                       
014300                      indexed by Fcs-Ix.                                  
014400         05  Fcs-Future-Date      pic x(10).                              
014500         05  Fcs-Cashflow         pic s9(15)v99 comp-3.                   
014600     03  filler               pic x(6).                                   
014700*>                                                                        
014800 01  FV-Date-Calc.                                                        
014900     03  Dtc-Base-Date        pic x(10).                                  
015000     03  Dtc-Years-Ahead      pic s9(3) comp.                             
015100     03  Dtc-Result-Date      pic x(10).                                  
015200     03  Dtc-Amount-In        pic s9(15)v9(4) comp-3.                     
015300     03  Dtc-Amount-Out       pic s9(15)v99   comp-3.                     
015400     03  Dtc-Missing-Count    pic 99 comp.                                
015500     03  Dtc-Missing-Year  occurs 40 times pic 9(4) comp.                 
015600     03  filler               pic x(8).                                   
015700*>                                                                        
015800 copy "wsfvcal.cob".                                                      
015900*>                                                                        
016000 Report section.                                                          
016100*>**************                                                          
016200*>                                                                        
016300 RD  Fv-Exception-Report                                                  
016400     control      Final                                                   
016500     Page Limit   WS-Page-Lines                                           
016600     Heading      1                                                       
016700     First Detail 4                                                       
016800     Last  Detail WS-Page-Lines.                                          
016900*>                                                                        
017000 01  Fv-Report-Head  Type Page Heading.                                   
017100     03  line  1.                                                         
017200         05  col   1   pic x(15)   source Prog-Name.                      
017300         05  col  20                value "Fair Value Exception".         
017400         05  col  60                value "Forecast Date".                
017500         05  col  74   pic x(10)   source Prm-Forecast-Date.              
017600         05  col 122                value "Page".                         
017700         05  col 127   pic zz9     source Page-Counter.                   
017800     03  line  3.                                                         
017900         05  col   1                value "CIK".                          
018000         05  col  13                value "Ticker".                       
018100         05  col  25                value "Reason".                       
018200*>                                                                        
018300 01  Fv-Skip-Detail  type is detail.                                      
018400     03  line + 1.                                                        
018500         05  col   1   pic x(10)   source WS-Rpt-Cik.                     
018600         05  col  13   pic x(10)   source WS-Rpt-Ticker.                  
018700         05  col  25   pic x(40)   source WS-Rpt-Reason.                  
018800*>                                                                        
018900 01  type control Footing Final.                                          
019000     03  line plus 2.                                                     
019100         05  col   1   pic x(30) value                                    
019200                     "Records read..............:".                       
019300         05  col  32   pic zzzzzzz9  source Tot-Records-Read.             
019400     03  line plus 1.                                                     
019500         05  col   1   pic x(30) value                                    
019600                     "Dropped by form filter.....:".                      
019700         05  col  32   pic zzzzzzz9  source Tot-Dropped-By-Form.          
019800     03  line plus 1.                                                     
019900         05  col   1   pic x(30) value                                    
020000                     "Duplicate records removed..:".                      
020100         05  col  32   pic zzzzzzz9  source Tot-Dup-Removed.              
020200     03  line plus 1.                                                     
020300         05  col   1   pic x(30) value                                    
020400                     "Companies read..............:".                     
020500         05  col  32   pic zzzzzzz9  source Tot-Companies-Read.           
020600     03  line plus 1.                                                     
020700         05  col   1   pic x(30) value                                    
020800                     "Companies valued.............:".                    
020900         05  col  32   pic zzzzzzz9  source Tot-Companies-Valued.         
021000     03  line plus 1.                                                     
021100         05  col   1   pic x(30) value                                    
021200                     "Companies skipped............:".                    
021300         05  col  32   pic zzzzzzz9  source Tot-Companies-Skipped.        
021400*>                                                                        
021500 procedure division.                                                      
021600*>                                                                        
021700 aa000-Main           section.                                            
021800*>**************************                                              
021900     display Prog-Name " Starting".                                       
022000     perform aa005-Read-Params.                                           
022100     open input CompanyFacts.                                             
022200     if Caf-Status not = "00"                                             
022300         display "Cannot find Input file - COMPANYFACTS, status "         
022400                 Caf-Status                                               
022500         go to aa000-Exit                                                 
022600     end-if.                                                              
022700     open output ValuationOut.                                            
022800     if Vor-Status not = "00"                                             
022900         display "Cannot create Output - VALUATIONOUT, status "           
023000                 Vor-Status                                               
023100         close CompanyFacts                                               
023200         go to aa000-Exit                                                 
023300     end-if.                                                              
023400     open output RunReport.                                               
023500     if Rpt-Status not = "00"                                             
023600         display "Cannot create Output file - RUNREPORT, status "         
023700                 Rpt-Status                                               
023800         close CompanyFacts ValuationOut                                  
023900         go to aa000-Exit                                                 
024000     end-if.                                                              
024100     move spaces to WS-Cur-Cik WS-Prev-Cik.                               
024200     initiate Fv-Exception-Report.                                        
024300     perform aa020-Read-Company-Facts thru aa020-Exit.                    
024400     terminate Fv-Exception-Report.                                       
024500     close CompanyFacts ValuationOut RunReport.                           
024600     display Prog-Name " Completed - "                                    
024700             Tot-Companies-Valued " valued, "                             
024800             Tot-Companies-Skipped " skipped.".                           
024900 aa000-Exit.                                                              
025000     stop run.                                                            
025100*>                                                                        
025200 aa005-Read-Params    section.                                            
025300*>**************************                                              
025400*> Book defaults applied if PARAMS is missing or empty - see the          
025500*> 12/02/26 note in WSFVPRM - the nightly run supplies its own            
025600*> override record with growth .02 / discount .05.                        
025700*>                                                                        
025800     open input Params.                                                   
025900     if Prm-Status not = "00"                                             
026000         perform aa007-Apply-Book-Defaults                                
026100     else                                                                 
026200         read Params                                                      
026300             at end perform aa007-Apply-Book-Defaults                     
026400         end-read                                                         
026500         close Params                                                     
026600     end-if.                                                              
026700 aa005-Exit.                                                              
026800     exit section.                                                        
026900*>                                                                        
027000 aa007-Apply-Book-Defaults section.                                       
027100*>**************************                                              
027200     move zero to Prm-Growth-Rate.                                        
027300     move zero to Prm-Terminal-Growth.                                    
027400     move .04  to Prm-Discount-Rate.                                      
027500     move 10   to Prm-Number-Of-Years.                                    
027600     move function current-date (1:4)                                     
027700                         to Prm-Forecast-Date (1:4).                      
027800     move "-"  to Prm-Forecast-Date (5:1).                                
027900     move function current-date (5:2)                                     
028000                         to Prm-Forecast-Date (6:2).                      
028100     move "-"  to Prm-Forecast-Date (8:1).                                
028200     move function current-date (7:2)                                     
028300                         to Prm-Forecast-Date (9:2).                      
028400     move "N"  to Prm-Hist-Features-Flag.                                 
028500 aa007-Exit.                                                              
028600     exit section.                                                        
028700*>                                                                        
028800 aa020-Read-Company-Facts section.                                        
028900*>**************************                                              
029000     read CompanyFacts                                                    
029100         at end go to aa020-Exit.                                         
029200     add 1 to Tot-Records-Read.                                           
029300     if not Fac-Form-Annual                                               
029400         add 1 to Tot-Dropped-By-Form                                     
029500         go to aa020-Read-Company-Facts                                   
029600     end-if.                                                              
029700     perform aa022-Apply-Corrections.                                     
029800     if Fac-CIK not = WS-Cur-Cik                                          
029900         if WS-Cur-Cik not = spaces                                       
030000             perform aa030-Control-Break                                  
030100         end-if                                                           
030200         move WS-Cur-Cik     to WS-Prev-Cik                               
030300         move Fac-CIK        to WS-Cur-Cik                                
030400         move Fac-Entity-Name to WS-Cur-Entity-Name                       
030500         move zero to An-Series-Count An-Truncated-Count                  
030600         move zero to Tkr-Pair-Count                                      
030700         add 1 to Tot-Companies-Read                                      
030800         if fv000-Debug-Switch = "1"                                      
030900             display "New CIK " WS-Cur-Cik " prior " WS-Prev-Cik          
031000         end-if                                                           
031100     end-if.                                                              
031200     perform aa025-Update-Ticker-Table.                                   
031300     perform aa027-Update-Annual-Series.                                  
031400     go to aa020-Read-Company-Facts.                                      
031500 aa020-Exit.                                                              
031600     if WS-Cur-Cik not = spaces                                           
031700         perform aa030-Control-Break                                      
031800     end-if.                                                              
031900     exit section.                                                        
032000*>                                                                        
032100 aa022-Apply-Corrections section.                                         
032200*>**************************                                              
032300*> Capex blank/missing or negative is forced to 0.00, then free           
032400*> cashflow is derived here.  The two known filer-data sign               
032500*> errors are corrected before the blanket ABS of shares.                 
032600*>                                                                        
032700     if Fac-Capex not numeric                                             
032800         move zero to Fac-Capex                                           
032900     end-if.                                                              
033000     if Fac-Capex < zero                                                  
033100         move zero to Fac-Capex                                           
033200     end-if.                                                              
033300     if (Fac-CIK = "0000889900" and                                       
033400         Fac-End-Date = "2021-12-31" and                                  
033500         Fac-Filed-Date = "2024-02-27") or                                
033600        (Fac-CIK = "0000889936" and                                       
033700         Fac-End-Date = "2010-12-31" and                                  
033800         Fac-Filed-Date = "2013-02-22")                                   
033900         compute Fac-Shares-Outstanding =                                 
034000                 Fac-Shares-Outstanding * -1                              
034100     end-if.                                                              
034200     move function abs (Fac-Shares-Outstanding)                           
034300                       to Fac-Shares-Outstanding.                         
034400     compute WS-Free-Cashflow =                                           
034500             Fac-Net-Cashflow-Ops - Fac-Capex.                            
034600     move Fac-End-Date (1:4) to WS-End-Year.                              
034700 aa022-Exit.                                                              
034800     exit section.                                                        
034900*>                                                                        
035000 aa025-Update-Ticker-Table section.                                       
035100*>**************************                                              
035200*> Builds the distinct ticker/exchange pairs seen for this CIK -          
035300*> FV080 picks the representative one at the control break.  A            
035400*> filer with more than 10 listed securities is left to overflow          
035500*> into FV080's own length-mismatch reject, see WSFVNAM.                  
035600*>                                                                        
035675     move "N" to WS-Tkr-Found-Switch.                                     
035750     move 1    to Tkr-Ix.                                                 
035825 aa025-Loop.                                                              
035900     if Tkr-Ix > Tkr-Pair-Count                                           
035975         go to aa025-Scan-Exit.                                           
036050     if Tkr-Symbol (Tkr-Ix) = Fac-Ticker and                              
036125        Tkr-Exchange (Tkr-Ix) = Fac-Exchange                              
036200         move "Y" to WS-Tkr-Found-Switch.                                 
036275     add 1 to Tkr-Ix.                                                     
036350     go to aa025-Loop.                                                    
036425 aa025-Scan-Exit.                                                         
036500     if WS-Tkr-Not-Found and Tkr-Pair-Count < 10                          
036600         add 1 to Tkr-Pair-Count                                          
036700         move Fac-Ticker   to Tkr-Symbol   (Tkr-Pair-Count)               
036800         move Fac-Exchange to Tkr-Exchange (Tkr-Pair-Count)               
036900     end-if.                                                              
037000 aa025-Exit.                                                              
037100     exit section.                                                        
037200*>                                                                        
037300 aa027-Update-Annual-Series section.                                      
037400*>**************************                                              
037500*> One slot per fiscal year - later records for the same END-YEAR         
037600*> overwrite the earlier slot in place - the extract arrives              
037700*> CIK/End-Date/Filed-Date ascending, so this naturally dedups            
037800*> both on same-year refilings and on same year-end dates.                
037900*>                                                                        
037972     move zero to WS-Found-Year-Ix.                                       
038044     move 1    to WS-Year-Scan-Ix.                                        
038116 aa027-Loop.                                                              
038188     if WS-Year-Scan-Ix > An-Series-Count                                 
038260         go to aa027-Scan-Exit.                                           
038332     if An-Cal-Year-CCYY (WS-Year-Scan-Ix) = WS-End-Year                  
038404         move WS-Year-Scan-Ix to WS-Found-Year-Ix.                        
038476     add 1 to WS-Year-Scan-Ix.                                            
038548     go to aa027-Loop.                                                    
038620 aa027-Scan-Exit.                                                         
038700     if WS-Found-Year-Ix not = zero                                       
038800         move WS-Found-Year-Ix to WS-Year-Scan-Ix                         
038900         add 1 to Tot-Dup-Removed                                         
039000     else                                                                 
039100         add 1 to An-Series-Count                                         
039200         move An-Series-Count to WS-Year-Scan-Ix                          
039300     end-if.                                                              
039400     move Fac-End-Date          to An-Year-End-Date                       
039500                                    (WS-Year-Scan-Ix).                    
039600     move Fac-Net-Cashflow-Ops  to An-Operating-Cashflow                  
039700                                    (WS-Year-Scan-Ix).                    
039800     move Fac-Capex             to An-Capital-Expenditure                 
039900                                    (WS-Year-Scan-Ix).                    
040000     move WS-Free-Cashflow      to An-Free-Cashflow                       
040100                                    (WS-Year-Scan-Ix).                    
040200     move Fac-Shares-Outstanding to An-Shares-Outstanding                 
040300                                    (WS-Year-Scan-Ix).                    
040400 aa027-Exit.                                                              
040500     exit section.                                                        
040600*>                                                                        
040700 aa030-Control-Break  section.                                            
040800*>**************************                                              
040900     perform aa050-Value-Company.                                         
041000 aa030-Exit.                                                              
041100     exit section.                                                        
041200*>                                                                        
041300 aa050-Value-Company  section.                                            
041400*>**************************                                              
041478     move WS-Cur-Cik to WS-Rpt-Cik.                                       
041556     move spaces to WS-Rpt-Ticker.                                        
041634     if Tkr-Pair-Count > zero                                             
041712         move Tkr-Symbol (1) to WS-Rpt-Ticker                             
041790     end-if.                                                              
041868     move spaces to Val-Ticker Val-Exchange Val-Entity-Name               
041946                     Val-Forecast-Date.                                   
042024     move WS-Cur-Cik to Val-CIK.                                          
042102     if Tkr-Pair-Count > zero                                             
042180         move Tkr-Symbol   (1) to Val-Ticker                              
042258         move Tkr-Exchange (1) to Val-Exchange                            
042336     end-if.                                                              
042414     move WS-Cur-Entity-Name  to Val-Entity-Name.                         
042492     move Prm-Forecast-Date   to Val-Forecast-Date.                       
042570     move Prm-Number-Of-Years to Val-Forecast-Horizon.                    
042648     move zero to Val-Shares-Outstanding Val-Company-Value                
042726                  Val-Intrinsic-Value    Val-Fcf-Autocorr                 
042804                  Val-Med-Fcf-Growth-All Val-Med-Fcf-Growth-L4y.          
042882     move 1 to Fv-Function.                                               
042960     call "fv020" using FV-Calling-Data                                   
043038                         FV-Annual-Series                                 
043116                         FV-Param-Record.                                 
043194     if Fv-Rc-Reject                                                      
043272         perform zz040-Evaluate-Message                                   
043350         generate Fv-Skip-Detail                                          
043428         move Fv-Reason-Code to Val-Status                                
043506         write FV-Valuation-Record                                        
043584         add 1 to Tot-Companies-Skipped                                   
043662         go to aa050-Exit                                                 
043740     end-if.                                                              
043818     move 2 to Fv-Function.                                               
043896     call "fv030" using FV-Calling-Data                                   
043974                         FV-Annual-Series                                 
044052                         FV-Param-Record                                  
044130                         FV-Forecast-Series                               
044208                         FV-Calc-Area.                                    
044286     if Fv-Rc-Reject                                                      
044364         perform zz040-Evaluate-Message                                   
044442         generate Fv-Skip-Detail                                          
044520         move Fv-Reason-Code to Val-Status                                
044598         write FV-Valuation-Record                                        
044676         add 1 to Tot-Companies-Skipped                                   
044754         go to aa050-Exit                                                 
044832     end-if.                                                              
044910     move 3 to Fv-Function.                                               
044988     call "fv030" using FV-Calling-Data                                   
045066                         FV-Annual-Series                                 
045144                         FV-Param-Record                                  
045222                         FV-Forecast-Series                               
045300                         FV-Calc-Area.                                    
045378     move 4 to Fv-Function.                                               
045456     call "fv050" using FV-Calling-Data                                   
045534                         FV-Annual-Series                                 
045612                         FV-Forecast-Series                               
045690                         FV-Param-Record                                  
045768                         FV-Calc-Area                                     
045846                         FV-Valuation-Record.                             
045924     if Fv-Rc-Reject                                                      
046002         perform zz040-Evaluate-Message                                   
046080         generate Fv-Skip-Detail                                          
046158         move Fv-Reason-Code to Val-Status                                
046236         write FV-Valuation-Record                                        
046314         add 1 to Tot-Companies-Skipped                                   
046392         go to aa050-Exit                                                 
046470     end-if.                                                              
046548     move 6 to Fv-Function.                                               
046626     call "fv080" using FV-Calling-Data                                   
046704                         FV-Ticker-Table.                                 
046782     if Fv-Rc-Reject                                                      
046860         move 7 to Fv-Reason-Code                                         
046938         perform zz040-Evaluate-Message                                   
047016         generate Fv-Skip-Detail                                          
047094         move Fv-Reason-Code to Val-Status                                
047172         write FV-Valuation-Record                                        
047250         add 1 to Tot-Companies-Skipped                                   
047328         go to aa050-Exit                                                 
047406     end-if.                                                              
047484     move Tkr-Chosen-Symbol   to Val-Ticker.                              
047562     move Tkr-Chosen-Exchange to Val-Exchange.                            
047640     if Prm-Hist-Features-Flag = "Y"                                      
047718         move 5 to Fv-Function                                            
047796         call "fv060" using FV-Calling-Data                               
047874                             FV-Annual-Series                             
047952                             FV-Date-Calc                                 
048030                             FV-Valuation-Record                          
048108     end-if.                                                              
048186     move An-Shares-Outstanding (An-Truncated-Count)                      
048264                             to Val-Shares-Outstanding.                   
048342     move "OK" to Val-Status.                                             
048420     write FV-Valuation-Record.                                           
048600     add 1 to Tot-Companies-Valued.                                       
048700 aa050-Exit.                                                              
048800     exit section.                                                        
048900*>                                                                        
049000 zz040-Evaluate-Message section.                                          
049100*>**************************                                              
049186*> Maps FV020/FV030/FV050/FV080's Fv-Reason-Code onto the RUN-            
049272*> REPORT text - FV080 now sets Fv-Rn-Ticker-Empty itself in              
049358*> aa050 before this is performed, so "when other" below is a             
049444*> belt-and-braces default only, never expected to fire.                  
049530*>                                                                        
049616     move WS-Cur-Cik to WS-Rpt-Cik.                                       
049702     evaluate true                                                        
049788         when Fv-Rn-Length-Mismatch                                       
049874             move "LENGTH MISMATCH" to WS-Rpt-Reason                      
049960         when Fv-Rn-Dup-Fiscal-Year                                       
050046             move "DUPLICATE FISCAL YEAR" to WS-Rpt-Reason                
050132         when Fv-Rn-Bad-Capex-Shares                                      
050218             move "BAD CAPEX OR SHARES VALUE" to WS-Rpt-Reason            
050304         when Fv-Rn-Term-Growth-Hi                                        
050390             move "TERMINAL GROWTH >= DISCOUNT RATE"                      
050476                                 to WS-Rpt-Reason                         
050562         when Fv-Rn-Zero-Shares                                           
050648             move "ZERO SHARES OUTSTANDING" to WS-Rpt-Reason              
050734         when Fv-Rn-No-Usable-Period                                      
050820             move "NO USABLE PERIOD BEFORE FORECAST DATE"                 
050906                                 to WS-Rpt-Reason                         
050992         when Fv-Rn-Ticker-Empty                                          
051078             move "TICKER TABLE EMPTY OR TOO LONG"                        
051164                                 to WS-Rpt-Reason                         
051250         when other                                                       
051336             move "TICKER TABLE EMPTY OR TOO LONG"                        
051422                                 to WS-Rpt-Reason                         
051508     end-evaluate.                                                        
051600 zz040-Exit.                                                              
051700     exit section.                                                        
